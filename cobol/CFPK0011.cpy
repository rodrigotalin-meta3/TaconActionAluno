000100      ************************************************************        
000200      * Copybook:  CFPK0011                                               
000300      * Author:    E.PINHEIRO                                             
000400      * Date:      15/03/1986                                             
000500      * Purpose:   LAYOUT DO REGISTRO DE SAIDA DE ALUNO (ALUNO-OUT        
000600      *            APOS NORMALIZACAO, VALIDACAO E APURACAO DA             
000700      *            ELEGIBILIDADE DO DEPENDENTE.                           
000800      * Used by:   NTALUVAL                                               
000900      ************************************************************        
001000      *CHANGE LOG                                                         
001100      *DATA       INICIAIS  CHAMADO    DESCRICAO                          
001200      *15/03/1986 EP        SETPS-001  LAYOUT ORIGINAL DO RETORNO.        
001300      *14/06/1993 RMS       SETPS-072  INCLUIDO MOTIVO-REJEICAO.          
001400      *09/11/1998 ACL       SETPS-118  REVISAO GERAL AMBIENTE ANO         
001500      *                                2000.                              
001600      *12/11/1998 ACL      SETPS-118  RETIRADO FILLER DE FIM DE           
001700      *                                REG. TAMANHO EXATO 284, SEM        
001800      *                                SOBRA.                             
001900      *14/02/2001 ACL      SETPS-132  CONFIRMADO QUE O LAYOUT             
002000      *                                CONTINUA COM 284 POSICOES,         
002100      *                                SEM ALTERACAO DE CAMPOS.           
002200      *19/07/2006 RMS      SETPS-201  REVISAO GERAL DE                    
002300      *                                COMENTARIOS, SEM MUDANCA DE        
002400      *                                LAYOUT.                            
002500      ************************************************************        
002600       01  ALUNO-OUT-REC.                                                 
002700           03 COD-DEPENDENTE           PIC 9(09).                         
002800           03 NOME-DEPENDENTE          PIC X(100).                        
002900           03 CPF-NORM                 PIC X(11).                         
003000           03 CPF-VALIDO               PIC X(01).                         
003100           03 RG-NORM                  PIC X(20).                         
003200           03 ORGAO-EXPEDIDOR-NORM     PIC X(50).                         
003300           03 NUM-CERTIDAO-NORM        PIC X(20).                         
003400           03 LIVRO-CERTIDAO-NORM      PIC X(10).                         
003500           03 FOLHA-CERTIDAO-NORM      PIC X(10).                         
003600           03 MATRICULA-NASCIMENTO-NORM PIC X(20).                        
003700      *'C' = CERTIDAO DE CARTORIO, 'M' = MATRICULA                        
003800      *DIGITAL DE NASCIMENTO.                                             
003900           03 TIPO-DOCUMENTO           PIC X(01).                         
004000           03 DATA-VALIDA              PIC X(01).                         
004100           03 ELEGIVEL                 PIC X(01).                         
004200      *VAZIO QUANDO ELEGIVEL = 'S'.                                       
004300           03 MOTIVO-REJEICAO          PIC X(30).                         
