000100      **********************************************************          
000200      * Author:    E.PINHEIRO                                             
000300      * Installation: CPD-SETPS                                           
000400      * Date:      18/04/1986                                             
000500      * Purpose:   LISTAGEM DE ARQUIVOS RECEBIDOS DAS REDES SEC/          
000600      *            SMEC (ARQUIVO-SEC-SMEC) PARA FINS DE                   
000700      *            CONFERENCIA DO TOTAL DE ALUNOS REMETIDOS POR           
000800      *            ARQUIVO.                                               
000900      * Tectonics: cobc                                                   
001000      **********************************************************          
001100      *CHANGE LOG                                                         
001200      *DATA       INICIAIS  CHAMADO    DESCRICAO                          
001300      *18/04/1986 EP        SETPS-003  PROGRAMA ORIGINAL. LE              
001400      *                                ARQUIVO-SEC-SMEC-IN E              
001500      *                                COPIA OS REGISTROS PARA            
001600      *                                O RELATORIO.                       
001700      *30/09/1989 RMS       SETPS-038  INCLUIDO TOTAL GERAL               
001800      *                                DE ALUNOS NO RODAPE DO             
001900      *                                RELATORIO.                         
002000      *09/11/1998 ACL       SETPS-118  VIRADA DO SECULO - CAMPO           
002100      *                                DATA-RECEBIMENTO REVISTO           
002200      *                                (JA CHEGA NO FORMATO               
002300      *                                DD/MM/AAAA HH24:MI:SS,             
002400      *                                SEM JANELA DE SECULO A             
002500      *                                TRATAR NESTE PROGRAMA).            
002600      *03/03/1999 ACL       SETPS-118  TESTES FINAIS ANO 2000.            
002700      *                                SEM PENDENCIAS.                    
002800      *14/02/2001 ACL      SETPS-132  CONFIRMADO EM PRODUCAO QUE A        
002900      *                                VIRADA DO SECULO NAO AFETOU        
003000      *                                O CAMPO DATA-RECEBIMENTO,          
003100      *                                QUE JA CHEGA COM O ANO EM 4        
003200      *                                POSICOES. SEM ALTERACAO DE         
003300      *                                CODIGO.                            
003400      *19/07/2006 RMS      SETPS-201  REVISAO GERAL DE COMENTARIOS        
003500      *                                E DOCUMENTACAO INTERNA DO          
003600      *                                PROGRAMA, SEM MUDANCA DE           
003700      *                                REGRA.                             
003800      **********************************************************          
003900       IDENTIFICATION DIVISION.                                           
004000       PROGRAM-ID. NTARQLIS.                                              
004100      *PROGRAMADOR QUE ESCREVEU A VERSAO ORIGINAL.                        
004200       AUTHOR. E.PINHEIRO.                                                
004300      *DEPARTAMENTO RESPONSAVEL PELO PROCESSAMENTO DE                     
004400      *DADOS DA SECRETARIA.                                               
004500       INSTALLATION. CPD-SETPS.                                           
004600       DATE-WRITTEN. 18/04/1986.                                          
004700      *PREENCHIDA PELO COMPILADOR NO MOMENTO DO BUILD.                    
004800       DATE-COMPILED.                                                     
004900      *RELATORIO DE USO RESTRITO AO CPD-SETPS.                            
005000       SECURITY. CONFIDENCIAL - USO INTERNO SETPS.                        
005100                                                                          
005200       ENVIRONMENT DIVISION.                                              
005300       CONFIGURATION SECTION.                                             
005400       SPECIAL-NAMES.                                                     
005500      *RESERVADO PARA SALTO DE FORMULARIO, CASO ESTE                      
005600      *RELATORIO VENHA A SER IMPRESSO EM FORMULARIO                       
005700      *CONTINUO.                                                          
005800           C01 IS TOP-OF-FORM.                                            
005900                                                                          
006000       INPUT-OUTPUT SECTION.                                              
006100       FILE-CONTROL.                                                      
006200      *LOTE DE ARQUIVOS JA CONSOLIDADOS PELO JOB ANTERIOR,                
006300      *UM REGISTRO POR ARQUIVO RECEBIDO.                                  
006400           SELECT ARQUIVO-SEC-SMEC-IN                                     
006500           ASSIGN TO ARQSMIN                                              
006600           ORGANIZATION IS LINE SEQUENTIAL                                
006700           FILE  STATUS IS WS-FS-IN.                                      
006800                                                                          
006900      *RELATORIO DE CONFERENCIA, UMA LINHA POR ARQUIVO MAIS               
007000      *O RODAPE DE TOTAL GERAL.                                           
007100           SELECT ARQUIVO-SEC-SMEC-OUT                                    
007200           ASSIGN TO ARQSMOUT                                             
007300           ORGANIZATION IS LINE SEQUENTIAL                                
007400           FILE  STATUS IS WS-FS-OUT.                                     
007500                                                                          
007600       DATA DIVISION.                                                     
007700       FILE SECTION.                                                      
007800      *LAYOUT DO REGISTRO DE ENTRADA - VIDE CFPK0012.                     
007900       FD  ARQUIVO-SEC-SMEC-IN.                                           
008000           COPY CFPK0012.                                                 
008100                                                                          
008200      *LAYOUT DO RELATORIO DE SAIDA - MESMO TAMANHO DO                    
008300      *REGISTRO DE ENTRADA.                                               
008400       FD  ARQUIVO-SEC-SMEC-OUT.                                          
008500      *REGISTRO DE SAIDA - MESMO TAMANHO DO REGISTRO DE                   
008600      *ENTRADA, POIS O CONTEUDO E COPIADO SEM ALTERACAO.                  
008700       01  ARQUIVO-SEC-SMEC-SAI-REC   PIC X(105).                         
008800                                                                          
008900       WORKING-STORAGE SECTION.                                           
009000                                                                          
009100      *AREA DE TRABALHO DO REGISTRO LIDO (ARQUIVO-SEC-SMEC-IN)            
009200       01  WS-ARQ-SEC-SMEC             PIC X(105) VALUE SPACES.           
009300       01  FILLER REDEFINES WS-ARQ-SEC-SMEC.                              
009400      *NOME DO ARQUIVO ORIGINAL RECEBIDO DA REDE SEC/SMEC -               
009500      *SO PARA CONFERENCIA NO RELATORIO, NAO E CHAVE.                     
009600           03 WS-NOME-ARQUIVO          PIC X(80).                         
009700      *DATA/HORA EM QUE O ARQUIVO FOI RECEBIDO PELO CPD.                  
009800           03 WS-DATA-RECEBIMENTO      PIC X(19).                         
009900      *QUANTIDADE DE ALUNOS INFORMADA PELA REDE NO PROPRIO                
010000      *ARQUIVO - ACUMULADA NO TOTAL GERAL DO RODAPE.                      
010100           03 WS-QUANTIDADE-ALUNOS     PIC 9(06).                         
010200                                                                          
010300      *QUEBRA DA DATA-RECEBIMENTO DD/MM/AAAA HH24:MI:SS, SO PARA          
010400      *EVENTUAL CONFERENCIA DE FAIXA NO RELATORIO (NAO VALIDADA           
010500      *AQUI - O ARQUIVO JA CHEGA CONFERIDO PELO JOB ANTERIOR).            
010600       01  FILLER REDEFINES WS-DATA-RECEBIMENTO.                          
010700      *COMPONENTES DA DATA-RECEBIMENTO, SO PARA EVENTUAL                  
010800      *IMPRESSAO NO RELATORIO DE CONFERENCIA.                             
010900           03 WS-DREC-DIA              PIC X(02).                         
011000      *BARRAS DO FORMATO DD/MM/AAAA - NAO HA VALIDACAO                    
011100      *FORMAL, POIS O CAMPO JA CHEGA CONFERIDO.                           
011200           03 WS-DREC-BARRA-1          PIC X(01).                         
011300      *MES DO RECEBIMENTO.                                                
011400           03 WS-DREC-MES              PIC X(02).                         
011500           03 WS-DREC-BARRA-2          PIC X(01).                         
011600      *ANO DO RECEBIMENTO, JA EM 4 POSICOES DESDE A                       
011700      *REVISAO SETPS-118.                                                 
011800           03 WS-DREC-ANO              PIC X(04).                         
011900      *ESPACO SEPARADOR ENTRE A DATA E A HORA.                            
012000           03 WS-DREC-ESPACO           PIC X(01).                         
012100      *HORA DO RECEBIMENTO, FORMATO HH24:MI:SS.                           
012200           03 WS-DREC-HORA             PIC X(08).                         
012300                                                                          
012400      *LINHA DE TOTAL GERAL, GRAVADA NO FECHAMENTO DO RELATORIO           
012500       01  WS-LINHA-TOTAL              PIC X(105) VALUE SPACES.           
012600       01  FILLER REDEFINES WS-LINHA-TOTAL.                               
012700      *ROTULO DA LINHA DE TOTAL GERAL - TEXTO FIXO.                       
012800           03 WS-TOT-ROTULO            PIC X(80).                         
012900      *TOTAL DE ARQUIVOS PROCESSADOS, EM FORMATO EDITADO                  
013000      *PARA O RELATORIO.                                                  
013100           03 WS-TOT-ARQUIVOS          PIC 9(06).                         
013200      *TOTAL GERAL DE ALUNOS REMETIDOS, SOMADOS DE TODOS                  
013300      *OS ARQUIVOS DO LOTE.                                               
013400           03 WS-TOT-ALUNOS            PIC 9(09).                         
013500      *FOLGA DA LINHA DE TOTAL - MANTEM O MESMO TAMANHO DO                
013600      *REGISTRO DE DETALHE.                                               
013700           03 FILLER                   PIC X(10).                         
013800                                                                          
013900      *CONTADORES DE CONTROLE - DECLARADOS COMP POR NORMA DO CPD          
014000      *ACUMULADOR COMP DA QUANTIDADE DE ARQUIVOS LIDOS -                  
014100      *UM REGISTRO DE ENTRADA POR ARQUIVO RECEBIDO.                       
014200       77  WS-TOTAL-ARQUIVOS           PIC 9(06) COMP.                    
014300      *ACUMULADOR COMP DA QUANTIDADE DE ALUNOS, SOMADA A                  
014400      *CADA REGISTRO LIDO (P430).                                         
014500       77  WS-TOTAL-ALUNOS             PIC 9(09) COMP.                    
014600                                                                          
014700      *FILE STATUS DO ARQUIVO DE ENTRADA.                                 
014800       77  WS-FS-IN                    PIC XX     VALUE '00'.             
014900      *'00' SIGNIFICA QUE A OPERACAO FOI BEM SUCEDIDA.                    
015000           88 WS-FS-IN-OK              VALUE '00'.                        
015100      *FILE STATUS DO RELATORIO DE SAIDA.                                 
015200       77  WS-FS-OUT                   PIC XX     VALUE '00'.             
015300      *IDEM ACIMA, PARA O ARQUIVO DE SAIDA.                               
015400           88 WS-FS-OUT-OK             VALUE '00'.                        
015500                                                                          
015600      *FLAG DE FIM DE ARQUIVO, TESTADA PELO P200.                         
015700       77  WS-EOF                      PIC X      VALUE 'N'.              
015800      *LIGADA PELO READ AT END DO P410.                                   
015900           88 WS-EOF-OK                VALUE 'S' FALSE 'N'.               
016000                                                                          
016100       PROCEDURE DIVISION.                                                
016200                                                                          
016300       MAIN-PROCEDURE.                                                    
016400      *ROTEIRO GERAL: ABRE OS ARQUIVOS, PROCESSA TODOS OS                 
016500      *REGISTROS E GRAVA O TOTAL GERAL NO RODAPE.                         
016600           PERFORM P100-INICIO     THRU P100-INICIO-FIM.                  
016700           PERFORM P200-PROCESSA   THRU P200-PROCESSA-FIM.                
016800           PERFORM P900-FINALIZA   THRU P900-FINALIZA-FIM.                
016900       MAIN-PROCEDURE-FIM.                                                
017000                                                                          
017100       P100-INICIO.                                                       
017200      *MARCA NO LOG DO JOB O INSTANTE EM QUE O PROGRAMA                   
017300      *COMECOU A RODAR.                                                   
017400           DISPLAY 'NTARQLIS - INICIO DO PROCESSAMENTO.'                  
017500           END-DISPLAY.                                                   
017600      *ZERA OS ACUMULADORES ANTES DE COMECAR A LER O LOTE.                
017700           INITIALISE WS-TOTAL-ARQUIVOS WS-TOTAL-ALUNOS                   
017800               REPLACING NUMERIC       BY ZEROES.                         
017900      *GARANTE QUE O LACO DO P200 COMECE SEMPRE DESLIGADO.                
018000           SET WS-EOF-OK               TO FALSE.                          
018100      *ABRE ENTRADA E SAIDA ANTES DE COMECAR O LACO DE                    
018200      *LEITURA.                                                           
018300           PERFORM P400-ABRE-ARQ       THRU P400-ABRE-ARQ-FIM.            
018400       P100-INICIO-FIM.                                                   
018500                                                                          
018600       P200-PROCESSA.                                                     
018700      *LE TODOS OS REGISTROS DO ARQUIVO-SEC-SMEC-IN, UM A                 
018800      *UM, ATE O FIM DE ARQUIVO.                                          
018900           PERFORM P410-LE-REGISTRO    THRU P410-LE-REGISTRO-FIM          
019000                   WITH TEST BEFORE UNTIL WS-EOF-OK.                      
019100      *SO FECHA OS ARQUIVOS DEPOIS DE GRAVADO O RODAPE DE                 
019200      *TOTAL GERAL.                                                       
019300           PERFORM P420-FECHA-ARQ      THRU P420-FECHA-ARQ-FIM.           
019400       P200-PROCESSA-FIM.                                                 
019500                                                                          
019600       P400-ABRE-ARQ.                                                     
019700      *VE SE OS ARQUIVOS EXISTEM.                                         
019800      *ARQUIVO CONSOLIDADO PELO JOB ANTERIOR (SETPS-118),                 
019900      *JA ORDENADO E SEM INCONSISTENCIA DE OFFSET.                        
020000           OPEN INPUT ARQUIVO-SEC-SMEC-IN.                                
020100      *ARQUIVO DE ENTRADA NAO ABRIU - ABORTA PELO P800 SEM                
020200      *PROCESSAR NENHUM REGISTRO.                                         
020300           IF NOT WS-FS-IN-OK THEN                                        
020400               PERFORM P800-ERRO       THRU P800-ERRO-FIM                 
020500           END-IF.                                                        
020600      *RELATORIO DE CONFERENCIA GERADO DO ZERO A CADA                     
020700      *EXECUCAO.                                                          
020800           OPEN OUTPUT ARQUIVO-SEC-SMEC-OUT.                              
020900      *RELATORIO NAO ABRIU PARA GRAVACAO - MESMO TRATAMENTO               
021000      *DO ARQUIVO DE ENTRADA.                                             
021100           IF NOT WS-FS-OUT-OK THEN                                       
021200               PERFORM P800-ERRO       THRU P800-ERRO-FIM                 
021300           END-IF.                                                        
021400       P400-ABRE-ARQ-FIM.                                                 
021500                                                                          
021600       P410-LE-REGISTRO.                                                  
021700      *CADA LINHA DO ARQUIVO-SEC-SMEC-IN E UM ARQUIVO                     
021800      *RECEBIDO DE UMA REDE SEC OU SMEC.                                  
021900           READ ARQUIVO-SEC-SMEC-IN INTO WS-ARQ-SEC-SMEC                  
022000               AT END                                                     
022100      *NAO HA MAIS ARQUIVOS NO LOTE - ENCERRA O LACO DO                   
022200      *P200.                                                              
022300                   SET WS-EOF-OK TO TRUE                                  
022400               NOT AT END                                                 
022500      *CADA ARQUIVO LIDO VIRA UMA LINHA NO RELATORIO.                     
022600                   PERFORM P430-PROCESSA-REGISTRO                         
022700                           THRU P430-PROCESSA-REGISTRO-FIM                
022800           END-READ.                                                      
022900       P410-LE-REGISTRO-FIM.                                              
023000                                                                          
023100       P420-FECHA-ARQ.                                                    
023200      *SO GRAVA A LINHA DE TOTAL GERAL DEPOIS DE TER LIDO                 
023300      *TODO O LOTE, NO FECHAMENTO DO ARQUIVO.                             
023400           PERFORM P440-GRAVA-TOTAL    THRU P440-GRAVA-TOTAL-FIM.         
023500      *FECHA OS DOIS ARQUIVOS DE UMA SO VEZ.                              
023600           CLOSE ARQUIVO-SEC-SMEC-IN ARQUIVO-SEC-SMEC-OUT.                
023700       P420-FECHA-ARQ-FIM.                                                
023800                                                                          
023900      *-----------------------------------------------------------        
024000      *REGRA: O REGISTRO PASSA PARA O RELATORIO SEM ALTERACAO             
024100      *(INSTITUICAO/OFFSET E ORDENACAO JA FORAM APLICADOS NO JOB          
024200      *ANTERIOR - VIDE SETPS-118). ACUMULA QUANTIDADE-ALUNOS E            
024300      *CONTA ARQUIVOS PARA O TOTAL GERAL DO RODAPE.                       
024400      *-----------------------------------------------------------        
024500       P430-PROCESSA-REGISTRO.                                            
024600      *UM REGISTRO DE ENTRADA EQUIVALE A UM ARQUIVO                       
024700      *RECEBIDO DE UMA REDE.                                              
024800           ADD 1                    TO WS-TOTAL-ARQUIVOS.                 
024900      *SOMA OS ALUNOS DESTE ARQUIVO AO TOTAL GERAL DO LOTE.               
025000           ADD WS-QUANTIDADE-ALUNOS TO WS-TOTAL-ALUNOS.                   
025100      *COPIA O REGISTRO PARA O RELATORIO SEM QUALQUER                     
025200      *ALTERACAO, CONFORME A REGRA ACIMA.                                 
025300           WRITE ARQUIVO-SEC-SMEC-OUT FROM WS-ARQ-SEC-SMEC.               
025400       P430-PROCESSA-REGISTRO-FIM.                                        
025500                                                                          
025600       P440-GRAVA-TOTAL.                                                  
025700      *LIMPA A LINHA DE TOTAL ANTES DE MONTAR O RODAPE.                   
025800           MOVE SPACES                 TO WS-LINHA-TOTAL.                 
025900      *ROTULO FIXO QUE IDENTIFICA A LINHA DE TOTAL GERAL                  
026000      *NO MEIO DOS REGISTROS COPIADOS.                                    
026100           MOVE 'TOTAL-ARQUIVOS/TOTAL-ALUNOS' TO WS-TOT-ROTULO.           
026200      *TRANSPORTA OS ACUMULADORES PARA OS CAMPOS EDITADOS                 
026300      *DA LINHA DE TOTAL.                                                 
026400           MOVE WS-TOTAL-ARQUIVOS      TO WS-TOT-ARQUIVOS.                
026500      *IDEM ACIMA, PARA O TOTAL DE ALUNOS.                                
026600           MOVE WS-TOTAL-ALUNOS        TO WS-TOT-ALUNOS.                  
026700      *GRAVA O RODAPE COMO ULTIMO REGISTRO DO RELATORIO.                  
026800           WRITE ARQUIVO-SEC-SMEC-OUT FROM WS-LINHA-TOTAL.                
026900       P440-GRAVA-TOTAL-FIM.                                              
027000                                                                          
027100       P800-ERRO.                                                         
027200      *MENSAGEM GENERICA DE ERRO - O DETALHE VEM NOS FILE                 
027300      *STATUS MOSTRADOS ABAIXO.                                           
027400           DISPLAY 'ERRO NO PROCESSAMENTO DE ARQUIVO.'                    
027500           END-DISPLAY.                                                   
027600      *MOSTRA OS DOIS FILE STATUS PARA FACILITAR O                        
027700      *DIAGNOSTICO DO OPERADOR.                                           
027800           DISPLAY 'FILE STATUS ENTRADA: ' WS-FS-IN                       
027900                   ' SAIDA: ' WS-FS-OUT                                   
028000           END-DISPLAY.                                                   
028100      *MESMO EM ERRO, FECHA O PROGRAMA PELO RODAPE NORMAL                 
028200      *PARA REGISTRAR OS TOTAIS PARCIAIS NO LOG.                          
028300           PERFORM P900-FINALIZA  THRU P900-FINALIZA-FIM.                 
028400       P800-ERRO-FIM.                                                     
028500                                                                          
028600       P900-FINALIZA.                                                     
028700      *TOTAIS FINAIS DO LOTE, CONFORME VALIDADO NO SETPS-038.             
028800           DISPLAY 'TOTAL-ARQUIVOS.....: ' WS-TOTAL-ARQUIVOS              
028900           END-DISPLAY.                                                   
029000      *CONFERIDO PELO OPERADOR CONTRA O BOLETIM DE                        
029100      *REMESSA DAS REDES.                                                 
029200           DISPLAY 'TOTAL-ALUNOS.......: ' WS-TOTAL-ALUNOS                
029300           END-DISPLAY.                                                   
029400      *MARCA NO LOG DO JOB O INSTANTE EM QUE O PROGRAMA                   
029500      *TERMINOU.                                                          
029600           DISPLAY 'NTARQLIS - FIM DO PROCESSAMENTO.'                     
029700           END-DISPLAY.                                                   
029800      *DEVOLVE O CONTROLE AO SISTEMA OPERACIONAL COM                      
029900      *RETURN-CODE ZERO.                                                  
030000           GOBACK.                                                        
030100       P900-FINALIZA-FIM.                                                 
030200                                                                          
030300       END PROGRAM NTARQLIS.                                              
