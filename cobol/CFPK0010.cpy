000100      ************************************************************        
000200      * Copybook:  CFPK0010                                               
000300      * Author:    E.PINHEIRO                                             
000400      * Date:      15/03/1986                                             
000500      * Purpose:   LAYOUT DO REGISTRO DE ALUNO CANDIDATO (ALUNO-IN        
000600      *            RECEBIDO DAS ESCOLAS PARA VALIDACAO/ELEGIBILIDA        
000700      * Used by:   NTALUVAL                                               
000800      ************************************************************        
000900      *CHANGE LOG                                                         
001000      *DATA       INICIAIS  CHAMADO    DESCRICAO                          
001100      *15/03/1986 EP        SETPS-001  LAYOUT ORIGINAL DO CADASTRO        
001200      *22/08/1991 RMS       SETPS-047  INCLUIDOS CAMPOS DE CERTIDA        
001300      *09/11/1998 ACL       SETPS-118  REVISAO GERAL AMBIENTE ANO         
001400      *                                2000.                              
001500      *12/11/1998 ACL      SETPS-118  RETIRADO FILLER DE FIM DE           
001600      *                                REG. TAMANHO EXATO 478, SEM        
001700      *                                SOBRA, CONFORME ARQUIVO DAS        
001800      *                                ESCOLAS.                           
001900      *14/02/2001 ACL      SETPS-132  CONFIRMADO QUE O LAYOUT             
002000      *                                CONTINUA COM 478 POSICOES,         
002100      *                                SEM ALTERACAO DE CAMPOS.           
002200      *19/07/2006 RMS      SETPS-201  REVISAO GERAL DE                    
002300      *                                COMENTARIOS, SEM MUDANCA DE        
002400      *                                LAYOUT.                            
002500      ************************************************************        
002600       01  ALUNO-REC.                                                     
002700           03 COD-DEPENDENTE           PIC 9(09).                         
002800           03 COD-TITULAR              PIC 9(04).                         
002900           03 NOME-DEPENDENTE          PIC X(100).                        
003000           03 NOME-MAE                 PIC X(100).                        
003100           03 NOME-PAI                 PIC X(100).                        
003200           03 DATA-NASCIMENTO          PIC X(10).                         
003300           03 CPF                      PIC X(11).                         
003400           03 RG                       PIC X(20).                         
003500           03 ORGAO-EXPEDIDOR          PIC X(50).                         
003600      *DATA DE EMISSAO DO RG - SO INFORMATIVA.                            
003700           03 DATA-EMISSAO-RG          PIC X(10).                         
003800           03 NUM-CERTIDAO             PIC X(20).                         
003900           03 LIVRO-CERTIDAO           PIC X(10).                         
004000           03 FOLHA-CERTIDAO           PIC X(10).                         
004100           03 MATRICULA-NASCIMENTO     PIC X(20).                         
004200      *ANO DE VIGENCIA DO BENEFICIO - PREENCHIDO PELA                     
004300      *ESCOLA, NAO VALIDADO PELO NTALUVAL.                                
004400           03 ANO-VIGENCIA             PIC 9(04).                         
