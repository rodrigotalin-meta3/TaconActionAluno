000100      **********************************************************          
000200      * Author:    E.PINHEIRO                                             
000300      * Installation: CPD-SETPS                                           
000400      * Date:      22/03/1986                                             
000500      * Purpose:   LISTAGEM DE DEPENDENTES SEM DOCUMENTO RG               
000600      *            (ALUNO-SEM-RG-REC) PARA ACOMPANHAMENTO DA              
000700      *            REGULARIZACAO PELAS ESCOLAS.                           
000800      * Tectonics: cobc                                                   
000900      **********************************************************          
001000      *CHANGE LOG                                                         
001100      *DATA       INICIAIS  CHAMADO    DESCRICAO                          
001200      *22/03/1986 EP        SETPS-004  PROGRAMA ORIGINAL. LE              
001300      *                                ALUNO-SEM-RG-IN, JA                
001400      *                                FILTRADO E ORDENADO POR            
001500      *                                NOME-DEPENDENTE NO JOB             
001600      *                                ANTERIOR, E EMITE O                
001700      *                                RELATORIO COM TOTAL FINAL.         
001800      *12/08/1990 RMS       SETPS-041  ENQUADRADO O RELATORIO             
001900      *                                NO PADRAO DE RODAPE COM            
002000      *                                TOTAL-DEPENDENTES, IGUAL           
002100      *                                AOS DEMAIS RELATORIOS DO           
002200      *                                MODULO ALUNO.                      
002300      *09/11/1998 ACL       SETPS-118  REVISAO GERAL PARA A               
002400      *                                VIRADA DO SECULO - CAMPO           
002500      *                                DATA-NASCIMENTO E SOMENTE          
002600      *                                COPIADO, SEM CALCULO DE            
002700      *                                IDADE NESTE PROGRAMA.              
002800      *03/03/1999 ACL       SETPS-118  TESTES FINAIS ANO 2000.            
002900      *                                SEM PENDENCIAS.                    
003000      *21/05/2002 ACL      SETPS-141  CONFIRMADO QUE O CAMPO              
003100      *                                DATA-NASCIMENTO, COPIADO           
003200      *                                SEM CALCULO DE IDADE,              
003300      *                                CONTINUA CHEGANDO NO               
003400      *                                FORMATO DD/MM/AAAA COM ANO         
003500      *                                EM 4 POSICOES. SEM                 
003600      *                                ALTERACAO DE CODIGO.               
003700      *19/07/2006 RMS      SETPS-201  REVISAO GERAL DE COMENTARIOS        
003800      *                                E DOCUMENTACAO INTERNA DO          
003900      *                                PROGRAMA, SEM MUDANCA DE           
004000      *                                REGRA.                             
004100      **********************************************************          
004200      *OBSERVACAO: A LISTA DE CODIGOS DE DEPENDENTES QUE ORIGINA          
004300      *O ARQUIVO ALUNO-SEM-RG-IN E NORMALIZADA (HIFENS TROCADOS           
004400      *POR VIRGULA, VIRGULA FINAL REMOVIDA) E FILTRADA POR                
004500      *ELEGIBILIDADE/IDADE/RG-EM-BRANCO NO JOB ANTERIOR, FORA             
004600      *DESTE PROGRAMA. AQUI SO HA LEITURA, COPIA E CONTAGEM.              
004700      **********************************************************          
004800       IDENTIFICATION DIVISION.                                           
004900       PROGRAM-ID. NTALURGL.                                              
005000      *PROGRAMADOR QUE ESCREVEU A VERSAO ORIGINAL.                        
005100       AUTHOR. E.PINHEIRO.                                                
005200      *DEPARTAMENTO RESPONSAVEL PELO PROCESSAMENTO DE                     
005300      *DADOS DA SECRETARIA.                                               
005400       INSTALLATION. CPD-SETPS.                                           
005500       DATE-WRITTEN. 22/03/1986.                                          
005600      *PREENCHIDA PELO COMPILADOR NO MOMENTO DO BUILD.                    
005700       DATE-COMPILED.                                                     
005800      *RELATORIO DE USO RESTRITO AO CPD-SETPS.                            
005900       SECURITY. CONFIDENCIAL - USO INTERNO SETPS.                        
006000                                                                          
006100       ENVIRONMENT DIVISION.                                              
006200       CONFIGURATION SECTION.                                             
006300       SPECIAL-NAMES.                                                     
006400      *RESERVADO PARA SALTO DE FORMULARIO, CASO ESTE                      
006500      *RELATORIO VENHA A SER IMPRESSO EM FORMULARIO                       
006600      *CONTINUO.                                                          
006700           C01 IS TOP-OF-FORM.                                            
006800                                                                          
006900       INPUT-OUTPUT SECTION.                                              
007000       FILE-CONTROL.                                                      
007100      *LISTA JA FILTRADA E ORDENADA POR NOME-DEPENDENTE                   
007200      *PELO JOB ANTERIOR (VIDE SETPS-118).                                
007300           SELECT ALUNO-SEM-RG-IN                                         
007400           ASSIGN TO ALURGIN                                              
007500           ORGANIZATION IS LINE SEQUENTIAL                                
007600           FILE  STATUS IS WS-FS-IN.                                      
007700                                                                          
007800      *RELATORIO DE ACOMPANHAMENTO PARA AS ESCOLAS                        
007900      *REGULARIZAREM O RG DOS DEPENDENTES.                                
008000           SELECT ALUNO-SEM-RG-OUT                                        
008100           ASSIGN TO ALURGOUT                                             
008200           ORGANIZATION IS LINE SEQUENTIAL                                
008300           FILE  STATUS IS WS-FS-OUT.                                     
008400                                                                          
008500       DATA DIVISION.                                                     
008600       FILE SECTION.                                                      
008700      *LAYOUT DO REGISTRO DE ENTRADA - VIDE CFPK0013.                     
008800       FD  ALUNO-SEM-RG-IN.                                               
008900           COPY CFPK0013.                                                 
009000                                                                          
009100      *LAYOUT DO RELATORIO DE SAIDA - MESMO TAMANHO DO                    
009200      *REGISTRO DE ENTRADA.                                               
009300       FD  ALUNO-SEM-RG-OUT.                                              
009400       01  ALUNO-SEM-RG-SAI-REC   PIC X(139).                             
009500                                                                          
009600       WORKING-STORAGE SECTION.                                           
009700                                                                          
009800      *AREA DE TRABALHO DO REGISTRO LIDO (ALUNO-SEM-RG-IN)                
009900       01  WS-ALUNO-SEM-RG             PIC X(139) VALUE SPACES.           
010000       01  FILLER REDEFINES WS-ALUNO-SEM-RG.                              
010100      *CHAVE DO DEPENDENTE NO CADASTRO SEC/SMEC.                          
010200           03 WS-COD-DEPENDENTE        PIC 9(09).                         
010300      *MATRICULA DO DEPENDENTE NA ESCOLA - SO PARA                        
010400      *CONFERENCIA, NAO ENTRA EM REGRA NESTE PROGRAMA.                    
010500           03 WS-MATRICULA             PIC X(20).                         
010600      *NOME DO DEPENDENTE, USADO PELA ESCOLA PARA                         
010700      *LOCALIZAR O ALUNO E PROVIDENCIAR O RG.                             
010800           03 WS-NOME-DEPENDENTE       PIC X(100).                        
010900      *DATA DE NASCIMENTO, SO TRANSPORTADA - A FAIXA                      
011000      *ETARIA JA FOI FILTRADA NO JOB ANTERIOR.                            
011100           03 WS-DATA-NASCIMENTO       PIC X(10).                         
011200                                                                          
011300      *QUEBRA DA DATA-NASCIMENTO DD/MM/AAAA, SOMENTE PARA                 
011400      *EVENTUAL CONFERENCIA NO RELATORIO. NAO HA CALCULO DE               
011500      *IDADE NESTE PROGRAMA - A FAIXA ETARIA JA FOI APLICADA              
011600      *NO FILTRO DO JOB ANTERIOR (VIDE SETPS-118).                        
011700       01  FILLER REDEFINES WS-DATA-NASCIMENTO.                           
011800           03 WS-DNASC-DIA             PIC X(02).                         
011900      *BARRAS DO FORMATO DD/MM/AAAA - SEM VALIDACAO                       
012000      *FORMAL, O CAMPO JA CHEGA CONFERIDO.                                
012100           03 WS-DNASC-BARRA-1         PIC X(01).                         
012200      *MES DE NASCIMENTO.                                                 
012300           03 WS-DNASC-MES             PIC X(02).                         
012400           03 WS-DNASC-BARRA-2         PIC X(01).                         
012500      *ANO DE NASCIMENTO, JA EM 4 POSICOES DESDE A REVISAO                
012600      *SETPS-118.                                                         
012700           03 WS-DNASC-ANO             PIC X(04).                         
012800                                                                          
012900      *LINHA DE TOTAL FINAL, GRAVADA NO FECHAMENTO DO RELATORIO           
013000       01  WS-LINHA-TOTAL              PIC X(139) VALUE SPACES.           
013100       01  FILLER REDEFINES WS-LINHA-TOTAL.                               
013200      *ROTULO FIXO DA LINHA DE TOTAL FINAL.                               
013300           03 WS-TOT-ROTULO            PIC X(100).                        
013400      *TOTAL DE DEPENDENTES SEM RG, EM FORMATO EDITADO                    
013500      *PARA O RELATORIO.                                                  
013600           03 WS-TOT-DEPENDENTES       PIC 9(09).                         
013700      *FOLGA DA LINHA DE TOTAL - MANTEM O MESMO TAMANHO DO                
013800      *REGISTRO DE DETALHE.                                               
013900           03 FILLER                   PIC X(30).                         
014000                                                                          
014100      *CONTADOR DE CONTROLE - DECLARADO COMP POR NORMA DO CPD             
014200      *ACUMULADOR COMP DA QUANTIDADE DE DEPENDENTES SEM                   
014300      *RG, UM POR REGISTRO LIDO (P430).                                   
014400       77  WS-TOTAL-DEPENDENTES        PIC 9(09) COMP.                    
014500                                                                          
014600      *FILE STATUS DO ARQUIVO DE ENTRADA.                                 
014700       77  WS-FS-IN                    PIC XX     VALUE '00'.             
014800      *'00' SIGNIFICA QUE A OPERACAO FOI BEM SUCEDIDA.                    
014900           88 WS-FS-IN-OK              VALUE '00'.                        
015000      *FILE STATUS DO RELATORIO DE SAIDA.                                 
015100       77  WS-FS-OUT                   PIC XX     VALUE '00'.             
015200      *IDEM ACIMA, PARA O ARQUIVO DE SAIDA.                               
015300           88 WS-FS-OUT-OK             VALUE '00'.                        
015400                                                                          
015500      *FLAG DE FIM DE ARQUIVO, TESTADA PELO P200.                         
015600       77  WS-EOF                      PIC X      VALUE 'N'.              
015700      *LIGADA PELO READ AT END DO P410.                                   
015800           88 WS-EOF-OK                VALUE 'S' FALSE 'N'.               
015900                                                                          
016000       PROCEDURE DIVISION.                                                
016100                                                                          
016200       MAIN-PROCEDURE.                                                    
016300      *ROTEIRO GERAL: ABRE OS ARQUIVOS, PROCESSA TODOS OS                 
016400      *REGISTROS E GRAVA O TOTAL FINAL NO RODAPE.                         
016500           PERFORM P100-INICIO     THRU P100-INICIO-FIM.                  
016600           PERFORM P200-PROCESSA   THRU P200-PROCESSA-FIM.                
016700           PERFORM P900-FINALIZA   THRU P900-FINALIZA-FIM.                
016800       MAIN-PROCEDURE-FIM.                                                
016900                                                                          
017000       P100-INICIO.                                                       
017100      *MARCA NO LOG DO JOB O INSTANTE EM QUE O PROGRAMA                   
017200      *COMECOU A RODAR.                                                   
017300           DISPLAY 'NTALURGL - INICIO DO PROCESSAMENTO.'                  
017400           END-DISPLAY.                                                   
017500      *ZERA O ACUMULADOR ANTES DE COMECAR A LER O LOTE.                   
017600           INITIALISE WS-TOTAL-DEPENDENTES                                
017700               REPLACING NUMERIC       BY ZEROES.                         
017800      *GARANTE QUE O LACO DO P200 COMECE SEMPRE DESLIGADO.                
017900           SET WS-EOF-OK               TO FALSE.                          
018000      *ABRE ENTRADA E SAIDA ANTES DE COMECAR O LACO DE                    
018100      *LEITURA.                                                           
018200           PERFORM P400-ABRE-ARQ       THRU P400-ABRE-ARQ-FIM.            
018300       P100-INICIO-FIM.                                                   
018400                                                                          
018500       P200-PROCESSA.                                                     
018600      *LE TODOS OS REGISTROS DO ALUNO-SEM-RG-IN, UM A UM,                 
018700      *ATE O FIM DE ARQUIVO.                                              
018800           PERFORM P410-LE-REGISTRO    THRU P410-LE-REGISTRO-FIM          
018900                   WITH TEST BEFORE UNTIL WS-EOF-OK.                      
019000      *SO FECHA OS ARQUIVOS DEPOIS DE GRAVADO O RODAPE DE                 
019100      *TOTAL FINAL.                                                       
019200           PERFORM P420-FECHA-ARQ      THRU P420-FECHA-ARQ-FIM.           
019300       P200-PROCESSA-FIM.                                                 
019400                                                                          
019500       P400-ABRE-ARQ.                                                     
019600      *VE SE OS ARQUIVOS EXISTEM.                                         
019700      *LISTA JA FILTRADA E ORDENADA, CONFORME OBSERVACAO                  
019800      *NO CABECALHO DO PROGRAMA.                                          
019900           OPEN INPUT ALUNO-SEM-RG-IN.                                    
020000      *ARQUIVO DE ENTRADA NAO ABRIU - ABORTA PELO P800 SEM                
020100      *PROCESSAR NENHUM REGISTRO.                                         
020200           IF NOT WS-FS-IN-OK THEN                                        
020300               PERFORM P800-ERRO       THRU P800-ERRO-FIM                 
020400           END-IF.                                                        
020500      *RELATORIO GERADO DO ZERO A CADA EXECUCAO.                          
020600           OPEN OUTPUT ALUNO-SEM-RG-OUT.                                  
020700      *RELATORIO NAO ABRIU PARA GRAVACAO - MESMO TRATAMENTO               
020800      *DO ARQUIVO DE ENTRADA.                                             
020900           IF NOT WS-FS-OUT-OK THEN                                       
021000               PERFORM P800-ERRO       THRU P800-ERRO-FIM                 
021100           END-IF.                                                        
021200       P400-ABRE-ARQ-FIM.                                                 
021300                                                                          
021400       P410-LE-REGISTRO.                                                  
021500      *CADA LINHA DE ALUNO-SEM-RG-IN E UM DEPENDENTE SEM                  
021600      *RG CADASTRADO.                                                     
021700           READ ALUNO-SEM-RG-IN INTO WS-ALUNO-SEM-RG                      
021800               AT END                                                     
021900      *NAO HA MAIS REGISTROS NA LISTA - ENCERRA O LACO DO                 
022000      *P200.                                                              
022100                   SET WS-EOF-OK TO TRUE                                  
022200               NOT AT END                                                 
022300      *CADA DEPENDENTE LIDO VIRA UMA LINHA NO RELATORIO.                  
022400                   PERFORM P430-PROCESSA-REGISTRO                         
022500                           THRU P430-PROCESSA-REGISTRO-FIM                
022600           END-READ.                                                      
022700       P410-LE-REGISTRO-FIM.                                              
022800                                                                          
022900       P420-FECHA-ARQ.                                                    
023000      *SO GRAVA A LINHA DE TOTAL FINAL DEPOIS DE LIDO                     
023100      *TODO O LOTE, NO FECHAMENTO DO ARQUIVO.                             
023200           PERFORM P440-GRAVA-TOTAL    THRU P440-GRAVA-TOTAL-FIM.         
023300      *FECHA OS DOIS ARQUIVOS DE UMA SO VEZ.                              
023400           CLOSE ALUNO-SEM-RG-IN ALUNO-SEM-RG-OUT.                        
023500       P420-FECHA-ARQ-FIM.                                                
023600                                                                          
023700      *-----------------------------------------------------------        
023800      *REGRA: O REGISTRO PASSA PARA O RELATORIO SEM ALTERACAO             
023900      *(FILTRO DE ELEGIBILIDADE/IDADE/RG-EM-BRANCO E ORDENACAO            
024000      *POR NOME-DEPENDENTE JA FORAM APLICADOS NO JOB ANTERIOR -           
024100      *VIDE SETPS-118). SO ACUMULA O TOTAL-DEPENDENTES.                   
024200      *-----------------------------------------------------------        
024300       P430-PROCESSA-REGISTRO.                                            
024400      *UM REGISTRO LIDO EQUIVALE A UM DEPENDENTE SEM RG NA                
024500      *LISTA DE ACOMPANHAMENTO.                                           
024600           ADD 1                     TO WS-TOTAL-DEPENDENTES.             
024700      *COPIA O REGISTRO PARA O RELATORIO SEM QUALQUER                     
024800      *ALTERACAO, CONFORME A REGRA ACIMA.                                 
024900           WRITE ALUNO-SEM-RG-OUT FROM WS-ALUNO-SEM-RG.                   
025000       P430-PROCESSA-REGISTRO-FIM.                                        
025100                                                                          
025200       P440-GRAVA-TOTAL.                                                  
025300      *LIMPA A LINHA DE TOTAL ANTES DE MONTAR O RODAPE.                   
025400           MOVE SPACES                 TO WS-LINHA-TOTAL.                 
025500      *ROTULO FIXO QUE IDENTIFICA A LINHA DE TOTAL FINAL.                 
025600           MOVE 'TOTAL-DEPENDENTES'     TO WS-TOT-ROTULO.                 
025700      *TRANSPORTA O ACUMULADOR PARA O CAMPO EDITADO DA                    
025800      *LINHA DE TOTAL.                                                    
025900           MOVE WS-TOTAL-DEPENDENTES    TO WS-TOT-DEPENDENTES.            
026000      *GRAVA O RODAPE COMO ULTIMO REGISTRO DO RELATORIO.                  
026100           WRITE ALUNO-SEM-RG-OUT FROM WS-LINHA-TOTAL.                    
026200       P440-GRAVA-TOTAL-FIM.                                              
026300                                                                          
026400       P800-ERRO.                                                         
026500      *MENSAGEM GENERICA DE ERRO - O DETALHE VEM NOS FILE                 
026600      *STATUS MOSTRADOS ABAIXO.                                           
026700           DISPLAY 'ERRO NO PROCESSAMENTO DE ARQUIVO.'                    
026800           END-DISPLAY.                                                   
026900      *MOSTRA OS DOIS FILE STATUS PARA FACILITAR O                        
027000      *DIAGNOSTICO DO OPERADOR.                                           
027100           DISPLAY 'FILE STATUS ENTRADA: ' WS-FS-IN                       
027200                   ' SAIDA: ' WS-FS-OUT                                   
027300           END-DISPLAY.                                                   
027400      *MESMO EM ERRO, FECHA O PROGRAMA PELO RODAPE NORMAL                 
027500      *PARA REGISTRAR O TOTAL PARCIAL NO LOG.                             
027600           PERFORM P900-FINALIZA  THRU P900-FINALIZA-FIM.                 
027700       P800-ERRO-FIM.                                                     
027800                                                                          
027900       P900-FINALIZA.                                                     
028000      *TOTAL FINAL, CONFERIDO PELO OPERADOR CONTRA O                      
028100      *CADASTRO DE DEPENDENTES SEM RG.                                    
028200           DISPLAY 'TOTAL-DEPENDENTES..: ' WS-TOTAL-DEPENDENTES           
028300           END-DISPLAY.                                                   
028400      *MARCA NO LOG DO JOB O INSTANTE EM QUE O PROGRAMA                   
028500      *TERMINOU.                                                          
028600           DISPLAY 'NTALURGL - FIM DO PROCESSAMENTO.'                     
028700           END-DISPLAY.                                                   
028800      *DEVOLVE O CONTROLE AO SISTEMA OPERACIONAL COM                      
028900      *RETURN-CODE ZERO.                                                  
029000           GOBACK.                                                        
029100       P900-FINALIZA-FIM.                                                 
029200                                                                          
029300       END PROGRAM NTALURGL.                                              
