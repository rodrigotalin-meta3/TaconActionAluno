000100      **********************************************************          
000200      * Author:    E.PINHEIRO                                             
000300      * Installation: CPD-SETPS                                           
000400      * Date:      15/03/1986                                             
000500      * Purpose:   VALIDACAO, NORMALIZACAO E APURACAO DE                  
000600      *            ELEGIBILIDADE DE ALUNO DEPENDENTE - LOTE               
000700      *            SEQUENCIAL (ALUNO-IN).                                 
000800      * Tectonics: cobc                                                   
000900      **********************************************************          
001000      *CHANGE LOG                                                         
001100      *DATA       INICIAIS  CHAMADO    DESCRICAO                          
001200      *15/03/1986 EP        SETPS-001  PROGRAMA ORIGINAL. LE              
001300      *                                ALUNO-IN, VALIDA DATA/CPF          
001400      *                                E GRAVA ALUNO-OUT.                 
001500      *02/06/1986 EP        SETPS-004  INCLUIDA NORMALIZACAO DE           
001600      *                                CPF/RG.                            
001700      *19/09/1988 RMS       SETPS-031  INCLUIDA REGRA DO                  
001800      *                                TIPO-DOCUMENTO (CERTIDAO           
001900      *                                COMPLETA X MATRICULA).             
002000      *22/08/1991 RMS       SETPS-047  INCLUIDA CLAUSULA DA               
002100      *                                ESCOLA TESTE (COD-TITULAR          
002200      *                                2603 NAO EH FILTRADA PELO          
002300      *                                NOME CONTENDO 'TESTE').            
002400      *14/06/1993 ACL       SETPS-072  MOTIVO-REJEICAO PASSA A            
002500      *                                ACUMULAR DATA-INVALIDA E           
002600      *                                CPF-INVALIDO.                      
002700      *07/02/1995 VTA       SETPS-090  TOTAIS DE CONTROLE NO              
002800      *                                RODAPE DO RELATORIO                
002900      *                                (LIDOS/ELEGIVEIS/REJEITA           
003000      *                                DOS).                              
003100      *09/11/1998 ACL       SETPS-118  VIRADA DO SECULO - DATA            
003200      *                                DO SISTEMA (ACCEPT FROM            
003300      *                                DATE) PASSA POR JANELA DE          
003400      *                                SECULO PARA COMPOR O               
003500      *                                ANO-ATUAL USADO NA REGRA           
003600      *                                DE IDADE MINIMA.                   
003700      *03/03/1999 ACL       SETPS-118  TESTES FINAIS ANO 2000.            
003800      *                                SEM PENDENCIAS.                    
003900      *11/04/2002 JBC       SETPS-141  CORRIGIDO LIMITE SUPERIOR          
004000      *                                DO ANO DE NASCIMENTO PARA          
004100      *                                2050.                              
004200      *02/06/2003 ACL       SETPS-157  TABELA WS-TAB-ACENTOS-LIT          
004300      *                                ESTAVA SEM OS CARACTERES           
004400      *                                ACENTUADOS (PARES REPETIAM         
004500      *                                A MESMA LETRA) - TRADUCAO          
004600      *                                NUNCA ENTRAVA EM ACAO.             
004700      *                                TABELA REFEITA COM OS 23           
004800      *                                PARES REAIS. REVISTOS              
004900      *                                TAMBEM OS COMENTARIOS DE           
005000      *                                P510 E P530, QUE CITAVAM           
005100      *                                ROTINA DE OUTRO SISTEMA.           
005200      **********************************************************          
005300       IDENTIFICATION DIVISION.                                           
005400       PROGRAM-ID. NTALUVAL.                                              
005500       AUTHOR. E.PINHEIRO.                                                
005600       INSTALLATION. CPD-SETPS.                                           
005700       DATE-WRITTEN. 15/03/1986.                                          
005800      *PREENCHIDA PELO COMPILADOR NO MOMENTO DO BUILD.                    
005900       DATE-COMPILED.                                                     
006000      *PROGRAMA DE USO EXCLUSIVO DO CPD-SETPS - NAO                       
006100      *DISTRIBUIR PARA FORA DO DEPARTAMENTO.                              
006200       SECURITY. CONFIDENCIAL - USO INTERNO SETPS.                        
006300                                                                          
006400       ENVIRONMENT DIVISION.                                              
006500       CONFIGURATION SECTION.                                             
006600       SPECIAL-NAMES.                                                     
006700      *C01 RESERVADO PARA SALTO DE FORMULARIO CASO ESTE                   
006800      *PROGRAMA VENHA A EMITIR RELATORIO IMPRESSO.                        
006900           C01 IS TOP-OF-FORM.                                            
007000                                                                          
007100       INPUT-OUTPUT SECTION.                                              
007200       FILE-CONTROL.                                                      
007300      *ARQUIVO DE ENTRADA - UM REGISTRO POR DEPENDENTE,                   
007400           SELECT ALUNO-IN                                                
007500      *REMETIDO PELAS ESCOLAS PARA O CADASTRO SETPS.                      
007600           ASSIGN TO ALUNOIN                                              
007700      *ARQUIVO TEXTO, UM REGISTRO POR LINHA, SEM                          
007800      *CABECALHO NEM RODAPE.                                              
007900           ORGANIZATION IS LINE SEQUENTIAL                                
008000           FILE  STATUS IS WS-FS-IN.                                      
008100                                                                          
008200      *ARQUIVO DE SAIDA - REGISTRO NORMALIZADO E COM O                    
008300      *RESULTADO DA APURACAO DE ELEGIBILIDADE.                            
008400           SELECT ALUNO-OUT                                               
008500           ASSIGN TO ALUNOOUT                                             
008600           ORGANIZATION IS LINE SEQUENTIAL                                
008700           FILE  STATUS IS WS-FS-OUT.                                     
008800                                                                          
008900       DATA DIVISION.                                                     
009000       FILE SECTION.                                                      
009100      *LAYOUT DO REGISTRO DE ENTRADA - VIDE CFPK0010.                     
009200       FD  ALUNO-IN.                                                      
009300           COPY CFPK0010.                                                 
009400                                                                          
009500      *LAYOUT DO REGISTRO DE SAIDA - VIDE CFPK0011.                       
009600       FD  ALUNO-OUT.                                                     
009700           COPY CFPK0011.                                                 
009800                                                                          
009900       WORKING-STORAGE SECTION.                                           
010000                                                                          
010100      *AREA DE TRABALHO DO REGISTRO DE ENTRADA (ALUNO-IN)                 
010200       01  WS-ALUNO-IN                 PIC X(478) VALUE SPACES.           
010300       01  FILLER REDEFINES WS-ALUNO-IN.                                  
010400      *CHAVE DO DEPENDENTE NO CADASTRO SEC/SMEC - VEM SEM                 
010500      *EDICAO, CONFORME LAYOUT CFPK0010.                                  
010600           03 WS-COD-DEPENDENTE        PIC 9(09).                         
010700      *CODIGO DO TITULAR RESPONSAVEL PELO DEPENDENTE.                     
010800           03 WS-COD-TITULAR           PIC 9(04).                         
010900      *NOME COMPLETO DO DEPENDENTE, SERVE DE ENTRADA PARA                 
011000      *A CLAUSULA DA ESCOLA TESTE (P560).                                 
011100           03 WS-NOME-DEPENDENTE       PIC X(100).                        
011200      *NOME DA MAE - APENAS TRANSPORTADO, SEM VALIDACAO.                  
011300           03 WS-NOME-MAE              PIC X(100).                        
011400      *NOME DO PAI - APENAS TRANSPORTADO, SEM VALIDACAO.                  
011500           03 WS-NOME-PAI              PIC X(100).                        
011600      *DATA DE NASCIMENTO - DD/MM/AAAA, QUEBRADA EM P500                  
011700           03 WS-DATA-NASCIMENTO       PIC X(10).                         
011800      *CPF DO DEPENDENTE, SEM PONTUACAO, DIGITADO PELA ESCOLA             
011900           03 WS-CPF                   PIC X(11).                         
012000      *RG E ORGAO EXPEDIDOR - PREENCHIDOS QUANDO HA RG                    
012100           03 WS-RG                    PIC X(20).                         
012200      *ORGAO EXPEDIDOR DO RG - ENTRA NA NORMALIZACAO DE                   
012300      *IDENTIDADE DO P520.                                                
012400           03 WS-ORGAO-EXPEDIDOR       PIC X(50).                         
012500      *DATA DE EMISSAO DO RG - INFORMATIVA, NAO                           
012600      *ENTRA EM NENHUMA REGRA DESTE PROGRAMA                              
012700           03 WS-DATA-EMISSAO-RG       PIC X(10).                         
012800      *DADOS DA CERTIDAO DE NASCIMENTO - PREENCHIDOS QUANDO O             
012900      *DEPENDENTE AINDA NAO TEM RG PROPRIO                                
013000           03 WS-NUM-CERTIDAO          PIC X(20).                         
013100      *LIVRO DA CERTIDAO DE NASCIMENTO - USADO PELO P550                  
013200      *PARA DECIDIR SE O DEPENDENTE TEM CERTIDAO OU SO                    
013300      *MATRICULA.                                                         
013400           03 WS-LIVRO-CERTIDAO        PIC X(10).                         
013500      *FOLHA DA CERTIDAO DE NASCIMENTO.                                   
013600           03 WS-FOLHA-CERTIDAO        PIC X(10).                         
013700      *MATRICULA DE NASCIMENTO DIGITAL, QUANDO NAO HA                     
013800      *LIVRO/FOLHA DE CARTORIO CONVENCIONAL.                              
013900           03 WS-MATRICULA-NASCIMENTO  PIC X(20).                         
014000      *ANO DE VIGENCIA DO CADASTRO - SOMENTE INFORMATIVO,                 
014100      *NAO ENTRA EM NENHUMA REGRA DESTE PROGRAMA                          
014200           03 WS-ANO-VIGENCIA          PIC 9(04).                         
014300                                                                          
014400      *AREA DE TRABALHO DO REGISTRO DE SAIDA (ALUNO-OUT)                  
014500       01  WS-ALUNO-OUT                PIC X(284) VALUE SPACES.           
014600       01  FILLER REDEFINES WS-ALUNO-OUT.                                 
014700      *CHAVE DO DEPENDENTE NA SAIDA - COPIA DIRETA DA                     
014800      *ENTRADA, SEM TRATAMENTO.                                           
014900           03 WS-SAI-COD-DEPENDENTE    PIC 9(09).                         
015000      *NOME DO DEPENDENTE NA SAIDA - COPIA DIRETA, NAO                    
015100      *PASSA POR NORMALIZACAO DE ACENTOS.                                 
015200           03 WS-SAI-NOME-DEPENDENTE   PIC X(100).                        
015300      *CPF/RG/ORGAO-EXPEDIDOR JA NORMALIZADOS (SEM ACENTO E,              
015400      *NO CASO DO ORGAO, EM MAIUSCULAS)                                   
015500           03 WS-CPF-NORM              PIC X(11).                         
015600      *'S'/'N' - RESULTADO DA REGRA VERIFICACPF (PARAGRAFO                
015700      *P510-VALIDA-CPF)                                                   
015800           03 WS-CPF-VALIDO            PIC X(01).                         
015900      *RG JA NORMALIZADO (SEM ACENTO, MAIUSCULO) PELO                     
016000      *P520-NORMALIZA-ID.                                                 
016100           03 WS-RG-NORM                PIC X(20).                        
016200      *ORGAO EXPEDIDOR NORMALIZADO PELO P520.                             
016300           03 WS-ORGAO-EXPEDIDOR-NORM  PIC X(50).                         
016400      *CAMPOS DE CERTIDAO - RECEBEM SOMENTE CONVERSAO DE                  
016500      *CAIXA (PARAGRAFO P530-NORMALIZA-CERT)                              
016600           03 WS-NUM-CERTIDAO-NORM     PIC X(20).                         
016700      *LIVRO DA CERTIDAO NORMALIZADO PELO P530.                           
016800           03 WS-LIVRO-CERTIDAO-NORM   PIC X(10).                         
016900      *FOLHA DA CERTIDAO NORMALIZADA PELO P530.                           
017000           03 WS-FOLHA-CERTIDAO-NORM   PIC X(10).                         
017100      *MATRICULA DE NASCIMENTO NORMALIZADA PELO P530.                     
017200           03 WS-MATRIC-NASCTO-NORM    PIC X(20).                         
017300      *'C' = CERTIDAO COMPLETA, 'M' = MATRICULA (PARAGRAFO                
017400      *P550-TIPO-DOCUMENTO)                                               
017500           03 WS-TIPO-DOCUMENTO        PIC X(01).                         
017600      *'S'/'N' - RESULTADO DA REGRA VERIFICADATA (PARAGRAFO               
017700      *P500-VALIDA-DATA)                                                  
017800           03 WS-DATA-VALIDA           PIC X(01).                         
017900      *'S'/'N' - RESULTADO FINAL DA REGRA DE ELEGIBILIDADE                
018000      *(PARAGRAFO P570-APURA-ELEGIBILIDADE)                               
018100           03 WS-ELEGIVEL              PIC X(01).                         
018200      *MOTIVO(S) DE REJEICAO ACUMULADO(S) QUANDO ELEGIVEL                 
018300      *= 'N' - VIDE SETPS-072                                             
018400           03 WS-MOTIVO-REJEICAO       PIC X(30).                         
018500                                                                          
018600      *QUEBRA DA DATA DE NASCIMENTO DD/MM/AAAA PARA VALIDACAO             
018700       01  WS-DATA-NASC-AUX            PIC X(10) VALUE SPACES.            
018800       01  FILLER REDEFINES WS-DATA-NASC-AUX.                             
018900      *COMPONENTES DA DATA DE NASCIMENTO APOS A QUEBRA                    
019000      *POSICIONAL FEITA PELO P500-VALIDA-DATA.                            
019100           03 WS-DN-DIA                PIC X(02).                         
019200      *BARRAS SEPARADORAS - TEM QUE SER '/' NOS DOIS PONTOS               
019300      *PARA A DATA SER CONSIDERADA NO FORMATO ESPERADO                    
019400           03 WS-DN-BARRA-1            PIC X(01).                         
019500      *MES DE NASCIMENTO, AINDA NAO CONFERIDO.                            
019600           03 WS-DN-MES                PIC X(02).                         
019700      *SEGUNDA BARRA DO FORMATO DD/MM/AAAA - SO E VALIDA                  
019800      *SE FOR REALMENTE '/'.                                              
019900           03 WS-DN-BARRA-2            PIC X(01).                         
020000      *ANO DE NASCIMENTO, AINDA ALFANUMERICO.                             
020100           03 WS-DN-ANO                PIC X(04).                         
020200                                                                          
020300      *DATA DO SISTEMA - JANELA DE SECULO (VIDE SETPS-118, 1998)          
020400       01  WS-DATA-SISTEMA             PIC 9(06) VALUE ZEROS.             
020500       01  FILLER REDEFINES WS-DATA-SISTEMA.                              
020600      *ANO-2 DIGITOS DA DATA DO SISTEMA - ENTRA NA REGRA                  
020700      *DE JANELA DE SECULO DO P480.                                       
020800           03 WS-SIS-ANO                PIC 9(02).                        
020900      *MES DA DATA DO SISTEMA - NAO USADO NA JANELA DE                    
021000      *SECULO, MANTIDO POR SIMETRIA DO REDEFINES.                         
021100           03 WS-SIS-MES                PIC 9(02).                        
021200      *DIA DA DATA DO SISTEMA - IDEM ACIMA.                               
021300           03 WS-SIS-DIA                PIC 9(02).                        
021400                                                                          
021500      *TABELA DE TRADUCAO DE ACENTOS (MAIUSCULOS), CONFORME               
021600      *NORMA DE CADASTRO DO CPD (VIDE SETPS-004).                         
021700       01  WS-TAB-ACENTOS-LIT          PIC X(46) VALUE                    
021800           'AAAAAEEEEIIIIOOOOOUUUUC'.              
021900       01  WS-TAB-ACENTOS REDEFINES WS-TAB-ACENTOS-LIT.                   
022000           03 WS-ACENTO-ELEM OCCURS 23 TIMES INDEXED BY WS-IDX-AC.        
022100              05 WS-ACENTO-DE          PIC X(01).                         
022200              05 WS-ACENTO-PARA        PIC X(01).                         
022300                                                                          
022400      *LITERAIS PARA CONVERSAO DE CAIXA VIA INSPECT CONVERTING            
022500      *USADOS PELO INSPECT CONVERTING NAS NORMALIZACOES                   
022600      *DE ORGAO-EXPEDIDOR E DOS CAMPOS DE CERTIDAO.                       
022700       77  WS-MINUSCULAS PIC X(26) VALUE                                  
022800                   'abcdefghijklmnopqrstuvwxyz'.                          
022900       77  WS-MAIUSCULAS PIC X(26) VALUE                                  
023000                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                          
023100                                                                          
023200      *CONTADORES DE CONTROLE - DECLARADOS COMP POR NORMA DO CPD          
023300       77  WS-CONTA-LIDOS              PIC 9(07) COMP.                    
023400      *CONTADOR COMP PARA AGILIZAR O ACUMULO DOS TOTAIS                   
023500      *DE FECHAMENTO (P900).                                              
023600       77  WS-CONTA-ELEGIVEIS          PIC 9(07) COMP.                    
023700       77  WS-CONTA-REJEITADOS         PIC 9(07) COMP.                    
023800      *UM CONTADOR POR MOTIVO DE REJEICAO, PARA O RODAPE                  
023900      *DO RELATORIO EM P900-FINALIZA (VIDE SETPS-090)                     
024000       77  WS-CONTA-REJ-DATA           PIC 9(07) COMP.                    
024100      *CONTADORES DETALHADOS POR MOTIVO DE REJEICAO -                     
024200      *COMPOEM O RODAPE IMPRESSO PELO P900.                               
024300       77  WS-CONTA-REJ-CPF            PIC 9(07) COMP.                    
024400       77  WS-CONTA-REJ-TESTE          PIC 9(07) COMP.                    
024500      *ANO CHEIO (4 DIGITOS), RESULTADO DA JANELA DE                      
024600      *SECULO CALCULADA PELO P480.                                        
024700       77  WS-ANO-ATUAL                PIC 9(04) COMP.                    
024800      *AUXILIARES DA REGRA VERIFICADATA (P500) E DO CALCULO               
024900      *DE ANO ATUAL (P480)                                                
025000       77  WS-DIA-NUM                  PIC 9(02) COMP.                    
025100      *CAMPOS NUMERICOS AUXILIARES DA DATA DE NASCIMENTO,                 
025200      *USADOS NO COMPUTE DA IDADE (P500).                                 
025300       77  WS-MES-NUM                  PIC 9(02) COMP.                    
025400       77  WS-ANO-NUM                  PIC 9(04) COMP.                    
025500      *IDADE DO DEPENDENTE EM ANOS - SINALIZADA PORQUE O                  
025600      *COMPUTE PODE, EM TESE, PRODUZIR VALOR NEGATIVO SE A                
025700      *DATA DE NASCIMENTO FOR POSTERIOR A HOJE.                           
025800       77  WS-IDADE                    PIC S9(04) COMP.                   
025900      *POSICAO DE TRABALHO NA BUSCA DE 'TESTE' NO NOME                    
026000      *(P560) E NA TRADUCAO DE ACENTOS (P540/P543)                        
026100       77  WS-POS-TESTE                PIC 9(03) COMP.                    
026200      *INDICES COMP QUE PERCORREM AS CADEIAS DE ENTRADA E                 
026300      *SAIDA NA TRADUCAO DE ACENTOS (P540/P543).                          
026400       77  WS-NORM-POS-ENT             PIC 9(03) COMP.                    
026500       77  WS-NORM-POS-SAI             PIC 9(03) COMP.                    
026600                                                                          
026700      *CAMPOS AUXILIARES DE VALIDACAO E TRABALHO                          
026800       77  WS-CPF-REPETIDO             PIC X      VALUE 'N'.              
026900      *LIGADA ENQUANTO TODOS OS DIGITOS JA COMPARADOS DO                  
027000      *CPF FOREM IGUAIS AO PRIMEIRO (P515).                               
027100           88 WS-CPF-REPETIDO-SIM      VALUE 'S'.                         
027200      *LIGA QUANDO P543-TRADUZ-CARACTER ENCONTRA UM                       
027300      *CARACTER ACENTUADO NA TABELA WS-TAB-ACENTOS                        
027400       77  WS-ACHOU-ACENTO             PIC X      VALUE 'N'.              
027500      *LIGADA QUANDO O CARACTER DA VEZ BATEU COM ALGUM                    
027600      *PAR DA TABELA DE ACENTOS (P543).                                   
027700           88 WS-ACHOU-ACENTO-SIM      VALUE 'S'.                         
027800      *LIGA QUANDO O ALUNO PERTENCE A ESCOLA-TESTE (COD-                  
027900      *TITULAR 2603) - VIDE SETPS-047                                     
028000       77  WS-ESCOLA-TESTE             PIC X      VALUE 'N'.              
028100      *LIGADA QUANDO O NOME DO DEPENDENTE CONTEM A PALAVRA                
028200      *'TESTE' - VIDE REGRA DO P560.                                      
028300           88 WS-ESCOLA-TESTE-SIM      VALUE 'S'.                         
028400      *VARIAVEL DE TRABALHO DO LOOP DE TRADUCAO DE ACENTOS -              
028500      *RECEBE UM CARACTER POR VEZ DA CADEIA DE ENTRADA.                   
028600       77  WS-CARACTER-AUX             PIC X      VALUE SPACE.            
028700       77  WS-DIGITO-AUX               PIC 9(01)  VALUE ZERO.             
028800       77  WS-DIGITO-1-AUX             PIC 9(01)  VALUE ZERO.             
028900                                                                          
029000      *AREA DE ENTRADA E SAIDA DA ROTINA DE TRADUCAO                      
029100      *DE ACENTOS (P540/P543) - 50 POSICOES, O                            
029200      *SUFICIENTE PARA CPF/RG/ORGAO-EXPEDIDOR.                            
029300       01  WS-NORM-ENTRADA             PIC X(50)  VALUE SPACES.           
029400      *CADEIA DE SAIDA DO P540 - RECEBE OS CARACTERES JA                  
029500      *TRADUZIDOS E MAIUSCULIZADOS, CAMPO A CAMPO.                        
029600       01  WS-NORM-SAIDA               PIC X(50)  VALUE SPACES.           
029700                                                                          
029800      *FILE STATUS DE ALUNO-IN - '00' = OK.                               
029900       77  WS-FS-IN                    PIC XX     VALUE '00'.             
030000      *FILE STATUS '00' SIGNIFICA OPERACAO COM SUCESSO.                   
030100           88 WS-FS-IN-OK              VALUE '00'.                        
030200      *FILE STATUS DE ALUNO-OUT - '00' = OK.                              
030300       77  WS-FS-OUT                   PIC XX     VALUE '00'.             
030400      *IDEM ACIMA, PARA O ARQUIVO DE SAIDA.                               
030500           88 WS-FS-OUT-OK             VALUE '00'.                        
030600                                                                          
030700      *SWITCH DE FIM-DE-ARQUIVO DE ALUNO-IN.                              
030800       77  WS-EOF                      PIC X      VALUE 'N'.              
030900      *CHAVE DO LACO PRINCIPAL DO P200 - VIRA 'S' QUANDO O                
031000      *READ DO P410 BATE NO FIM DO ARQUIVO-SEC-SMEC.                      
031100           88 WS-EOF-OK                VALUE 'S' FALSE 'N'.               
031200                                                                          
031300      *------------------------------------------------                   
031400      *ROTEIRO GERAL: P100 ABRE, P200 PROCESSA CADA                       
031500      *REGISTRO, P900 EMITE TOTAIS E ENCERRA.                             
031600      *------------------------------------------------                   
031700       PROCEDURE DIVISION.                                                
031800                                                                          
031900       MAIN-PROCEDURE.                                                    
032000      *P100 ABRE ARQUIVOS E PREPARA CONTADORES/ANO-ATUAL.                 
032100           PERFORM P100-INICIO     THRU P100-INICIO-FIM.                  
032200      *P200 LE E PROCESSA TODO O ARQUIVO ALUNO-IN.                        
032300           PERFORM P200-PROCESSA   THRU P200-PROCESSA-FIM.                
032400      *P900 EMITE OS TOTAIS DE CONTROLE E ENCERRA O JOB.                  
032500           PERFORM P900-FINALIZA   THRU P900-FINALIZA-FIM.                
032600       MAIN-PROCEDURE-FIM.                                                
032700                                                                          
032800       P100-INICIO.                                                       
032900      *MENSAGEM DE INICIO NO CONSOLE/LOG DO JOB.                          
033000           DISPLAY 'NTALUVAL - INICIO DO PROCESSAMENTO.'                  
033100           END-DISPLAY.                                                   
033200      *ZERA TODOS OS CONTADORES DE CONTROLE ANTES DE                      
033300      *COMECAR A LER O ARQUIVO.                                           
033400           INITIALISE WS-CONTA-LIDOS WS-CONTA-ELEGIVEIS                   
033500                      WS-CONTA-REJEITADOS WS-CONTA-REJ-DATA               
033600                      WS-CONTA-REJ-CPF WS-CONTA-REJ-TESTE                 
033700               REPLACING NUMERIC       BY ZEROES.                         
033800      *LIGA O SWITCH DE FIM-DE-ARQUIVO COMO 'NAO' (AINDA                  
033900      *NAO CHEGOU NO FIM).                                                
034000           SET WS-EOF-OK               TO FALSE.                          
034100      *APURA O ANO ATUAL PARA A REGRA DE IDADE MINIMA (VIDE               
034200      *SETPS-118)                                                         
034300           PERFORM P480-CALCULA-ANO-ATUAL THRU                            
034400                   P480-CALCULA-ANO-ATUAL-FIM.                            
034500      *ABRE ALUNO-IN E ALUNO-OUT; EM CASO DE ERRO, DESVIA                 
034600      *PARA P800-ERRO (VIDE PARAGRAFO ABAIXO).                            
034700           PERFORM P400-ABRE-ARQ       THRU P400-ABRE-ARQ-FIM.            
034800       P100-INICIO-FIM.                                                   
034900                                                                          
035000       P200-PROCESSA.                                                     
035100      *LACO PRINCIPAL - LE UM REGISTRO POR VEZ ATE O FIM                  
035200      *DO ARQUIVO ALUNO-IN (TEST BEFORE - SO ENTRA NO                     
035300      *CORPO SE AINDA HOUVER REGISTRO).                                   
035400           PERFORM P410-LE-REGISTRO    THRU P410-LE-REGISTRO-FIM          
035500                   WITH TEST                                              
035600                       BEFORE UNTIL WS-EOF-OK.                            
035700      *FIM DE ARQUIVO - FECHA OS DOIS ARQUIVOS.                           
035800           PERFORM P420-FECHA-ARQ      THRU P420-FECHA-ARQ-FIM.           
035900       P200-PROCESSA-FIM.                                                 
036000                                                                          
036100       P400-ABRE-ARQ.                                                     
036200      *VE SE OS ARQUIVOS EXISTEM.                                         
036300      *ABRE ALUNO-IN PARA LEITURA.                                        
036400           OPEN INPUT ALUNO-IN.                                           
036500      *ARQUIVO DE ENTRADA NAO ABRIU - ENCERRA O PROGRAMA                  
036600      *PELO P800, SEM TENTAR LER NENHUM REGISTRO.                         
036700           IF NOT WS-FS-IN-OK THEN                                        
036800               PERFORM P800-ERRO       THRU P800-ERRO-FIM                 
036900           END-IF.                                                        
037000      *ABRE ALUNO-OUT PARA GRAVACAO (O RELATORIO DE SAIDA                 
037100      *DESTE PROGRAMA).                                                   
037200           OPEN OUTPUT ALUNO-OUT.                                         
037300      *ARQUIVO DE SAIDA NAO ABRIU - MESMO TRATAMENTO DO                   
037400      *ARQUIVO DE ENTRADA.                                                
037500           IF NOT WS-FS-OUT-OK THEN                                       
037600               PERFORM P800-ERRO       THRU P800-ERRO-FIM                 
037700           END-IF.                                                        
037800       P400-ABRE-ARQ-FIM.                                                 
037900                                                                          
038000       P410-LE-REGISTRO.                                                  
038100      *LE O PROXIMO REGISTRO DE ALUNO-IN PARA A AREA DE                   
038200      *TRABALHO WS-ALUNO-IN.                                              
038300           READ ALUNO-IN INTO WS-ALUNO-IN                                 
038400               AT END                                                     
038500      *NAO HA MAIS REGISTROS - LIGA O SWITCH DE FIM.                      
038600                   SET WS-EOF-OK TO TRUE                                  
038700               NOT AT END                                                 
038800      *CONTA MAIS UM REGISTRO LIDO E PROCESSA-O EM P430.                  
038900                   ADD 1 TO WS-CONTA-LIDOS                                
039000                   PERFORM P430-PROCESSA-REGISTRO                         
039100                           THRU P430-PROCESSA-REGISTRO-FIM                
039200           END-READ.                                                      
039300       P410-LE-REGISTRO-FIM.                                              
039400                                                                          
039500       P420-FECHA-ARQ.                                                    
039600      *FECHA ALUNO-IN E ALUNO-OUT AO FIM DO PROCESSAMENTO.                
039700           CLOSE ALUNO-IN ALUNO-OUT.                                      
039800       P420-FECHA-ARQ-FIM.                                                
039900                                                                          
040000       P430-PROCESSA-REGISTRO.                                            
040100      *LIMPA A AREA DE SAIDA ANTES DE MONTAR O NOVO                       
040200      *REGISTRO DE ALUNO-OUT.                                             
040300      *REPLACING ALPHANUMERIC GARANTE QUE NAO SOBRA                       
040400      *LIXO DO REGISTRO ANTERIOR NOS CAMPOS X.                            
040500           INITIALISE WS-ALUNO-OUT                                        
040600               REPLACING ALPHANUMERIC BY SPACES.                          
040700      *COPIA CODIGO E NOME DO DEPENDENTE SEM ALTERACAO.                   
040800      *MOVE WS-COD-TITULAR NAO EH FEITO AQUI - SO EH                      
040900      *USADO NO TESTE DA CLAUSULA DA ESCOLA-TESTE (P560),                 
041000      *NAO VAI PARA O REGISTRO DE SAIDA.                                  
041100           MOVE WS-COD-DEPENDENTE      TO WS-SAI-COD-DEPENDENTE.          
041200      *O NOME VAI PARA A SAIDA TAL COMO CHEGOU - NAO HA                   
041300      *REGRA DE NORMALIZACAO DE NOME NESTE PROGRAMA.                      
041400           MOVE WS-NOME-DEPENDENTE     TO WS-SAI-NOME-DEPENDENTE.         
041500                                                                          
041600      *DEFINE SE O DOCUMENTO DO ALUNO EH CERTIDAO (C) OU                  
041700      *MATRICULA (M), ANTES DE NORMALIZAR OS CAMPOS.                      
041800           PERFORM P550-TIPO-DOCUMENTO THRU                               
041900                   P550-TIPO-DOCUMENTO-FIM.                               
042000      *NORMALIZA CPF/RG/ORGAO-EXPEDIDOR (REMOVE ACENTO).                  
042100           PERFORM P520-NORMALIZA-ID   THRU P520-NORMALIZA-ID-FIM.        
042200      *NORMALIZA OS CAMPOS DE CERTIDAO (SO CAIXA).                        
042300           PERFORM P530-NORMALIZA-CERT THRU                               
042400                   P530-NORMALIZA-CERT-FIM.                               
042500      *VALIDA A DATA DE NASCIMENTO.                                       
042600           PERFORM P500-VALIDA-DATA    THRU P500-VALIDA-DATA-FIM.         
042700      *VALIDA O CPF.                                                      
042800           PERFORM P510-VALIDA-CPF     THRU P510-VALIDA-CPF-FIM.          
042900      *APLICA A CLAUSULA DA ESCOLA-TESTE E APURA A                        
043000      *ELEGIBILIDADE.                                                     
043100           PERFORM P560-CLAUSULA-TESTE THRU                               
043200                   P560-CLAUSULA-TESTE-FIM.                               
043300      *GRAVA O REGISTRO MONTADO EM ALUNO-OUT.                             
043400           PERFORM P440-GRAVA-SAIDA    THRU P440-GRAVA-SAIDA-FIM.         
043500       P430-PROCESSA-REGISTRO-FIM.                                        
043600                                                                          
043700       P440-GRAVA-SAIDA.                                                  
043800      *UM WRITE POR REGISTRO ELEGIVEL OU NAO - O ARQUIVO                  
043900      *DE SAIDA TRAZ TODOS OS DEPENDENTES PROCESSADOS.                    
044000      *O REGISTRO SAI GRAVADO TANTO QUANDO ELEGIVEL = S                   
044100      *QUANTO QUANDO ELEGIVEL = N - QUEM FILTRA O                         
044200      *RELATORIO FINAL EH O PROGRAMA QUE LE ALUNO-OUT.                    
044300           WRITE ALUNO-OUT FROM WS-ALUNO-OUT.                             
044400       P440-GRAVA-SAIDA-FIM.                                              
044500                                                                          
044600      *---------------------------------------------------------          
044700      *REGRA: VERIFICADATA - DIA(1-31) MES(1-12) ANO(1800-2050),          
044800      *IDADE                                                              
044900      *MINIMA DE 5 ANOS. QUALQUER FALHA DE FORMATO OU FAIXA EH            
045000      *INVALIDA.                                                          
045100      *---------------------------------------------------------          
045200       P500-VALIDA-DATA.                                                  
045300      *PARTE DO PRESSUPOSTO QUE A DATA EH INVALIDA; SO                    
045400      *VIRA 'S' SE PASSAR POR TODOS OS TESTES ABAIXO.                     
045500      *REGISTRO RECEM-LIDO AINDA NAO TEM NENHUM CAMPO                     
045600      *VALIDADO - TODOS OS INDICADORES PARTEM DE 'N'.                     
045700           MOVE 'N'                    TO WS-DATA-VALIDA.                 
045800           MOVE WS-DATA-NASCIMENTO     TO WS-DATA-NASC-AUX.               
045900      *TESTA FORMATO: BARRAS NA POSICAO CERTA E DIA/MES/                  
046000      *ANO NUMERICOS.                                                     
046100           IF WS-DATA-NASCIMENTO NOT = SPACES AND                         
046200              WS-DN-BARRA-1 = '/' AND WS-DN-BARRA-2 = '/' AND             
046300              WS-DN-DIA IS NUMERIC AND WS-DN-MES IS NUMERIC AND           
046400              WS-DN-ANO IS NUMERIC                                        
046500               MOVE WS-DN-DIA           TO WS-DIA-NUM                     
046600               MOVE WS-DN-MES           TO WS-MES-NUM                     
046700               MOVE WS-DN-ANO           TO WS-ANO-NUM                     
046800      *TESTA FAIXA: DIA 1-31, MES 1-12, ANO 1800-2050.                    
046900               IF WS-DIA-NUM >= 1 AND WS-DIA-NUM <= 31 AND                
047000                  WS-MES-NUM >= 1 AND WS-MES-NUM <= 12 AND                
047100                  WS-ANO-NUM >= 1800 AND WS-ANO-NUM <= 2050               
047200      *CALCULA A IDADE PELA DIFERENCA ENTRE O ANO ATUAL                   
047300      *(APURADO EM P480) E O ANO DE NASCIMENTO.                           
047400                   COMPUTE WS-IDADE = WS-ANO-ATUAL - WS-ANO-NUM           
047500                   IF WS-IDADE >= 5                                       
047600                       MOVE 'S'         TO WS-DATA-VALIDA                 
047700                   END-IF                                                 
047800               END-IF                                                     
047900           END-IF.                                                        
048000       P500-VALIDA-DATA-FIM.                                              
048100                                                                          
048200      *---------------------------------------------------------          
048300      *REGRA: VERIFICACPF - 11 DIGITOS NUMERICOS, NAO TODOS               
048400      *IGUAIS.                                                            
048500      *SEM CALCULO DE DIGITO VERIFICADOR (MODULO 11) - POR                
048600      *DECISAO DA COORDENACAO (SETPS-118), O CONFERIMENTO DO              
048700      *DIGITO FICA A CARGO DO CADASTRO DAS ESCOLAS, NAO DESTE             
048800      *PROGRAMA.                                                          
048900      *---------------------------------------------------------          
049000       P510-VALIDA-CPF.                                                   
049100           MOVE 'N'                    TO WS-CPF-VALIDO.                  
049200      *SO ENTRA NO TESTE SE O CPF FOR TODO NUMERICO.                      
049300           IF WS-CPF-NORM IS NUMERIC                                      
049400      *PARTE DO PRESSUPOSTO QUE TODOS OS DIGITOS SAO                      
049500      *IGUAIS; P515 DESLIGA O SWITCH NO PRIMEIRO DIGITO                   
049600      *DIFERENTE DO WS-DIGITO-1-AUX.                                      
049700               SET WS-CPF-REPETIDO-SIM TO TRUE                            
049800      *GUARDA O PRIMEIRO DIGITO PARA COMPARAR COM OS                      
049900      *DEMAIS NO LACO DO P515.                                            
050000               MOVE WS-CPF-NORM(1:1)    TO WS-DIGITO-1-AUX                
050100               PERFORM P515-COMPARA-DIGITO THRU                           
050200                   P515-COMPARA-DIGITO-FIM                                
050300                       VARYING WS-POS-TESTE FROM 2 BY 1                   
050400                       UNTIL WS-POS-TESTE > 11                            
050500                          OR NOT WS-CPF-REPETIDO-SIM                      
050600      *SE NENHUM DIGITO DIFERENTE FOI ACHADO (REPETIDO                    
050700      *AINDA 'S'), O CPF EH REJEITADO.                                    
050800               IF NOT WS-CPF-REPETIDO-SIM                                 
050900                   MOVE 'S'             TO WS-CPF-VALIDO                  
051000               END-IF                                                     
051100           END-IF.                                                        
051200       P510-VALIDA-CPF-FIM.                                               
051300                                                                          
051400       P515-COMPARA-DIGITO.                                               
051500      *COMPARA O DIGITO DA POSICAO ATUAL COM O PRIMEIRO.                  
051600           MOVE WS-CPF-NORM(WS-POS-TESTE:1) TO WS-DIGITO-AUX.             
051700           IF WS-DIGITO-AUX NOT = WS-DIGITO-1-AUX                         
051800               SET WS-CPF-REPETIDO-SIM TO FALSE                           
051900           END-IF.                                                        
052000       P515-COMPARA-DIGITO-FIM.                                           
052100                                                                          
052200      *---------------------------------------------------------          
052300      *REGRA: NORMALIZACAO DE IDENTIDADE - CPF E RG RECEBEM               
052400      *SOMENTE A                                                          
052500      *REMOCAO DE ACENTOS/APOSTROFO; ORGAO-EXPEDIDOR RECEBE A             
052600      *MESMA                                                              
052700      *NORMALIZACAO E DEPOIS EH POSTO EM MAIUSCULAS.                      
052800      *---------------------------------------------------------          
052900       P520-NORMALIZA-ID.                                                 
053000      *CPF - PASSA PELA TRADUCAO DE ACENTOS (P540) E                      
053100      *VOLTA PARA WS-CPF-NORM.                                            
053200           MOVE WS-CPF                 TO WS-NORM-ENTRADA.                
053300           PERFORM P540-REMOVE-ACENTOS  THRU                              
053400                   P540-REMOVE-ACENTOS-FIM.                               
053500           MOVE WS-NORM-SAIDA(1:11)     TO WS-CPF-NORM.                   
053600                                                                          
053700      *RG - MESMO TRATAMENTO DO CPF.                                      
053800           MOVE WS-RG                  TO WS-NORM-ENTRADA.                
053900           PERFORM P540-REMOVE-ACENTOS  THRU                              
054000                   P540-REMOVE-ACENTOS-FIM.                               
054100           MOVE WS-NORM-SAIDA(1:20)     TO WS-RG-NORM.                    
054200                                                                          
054300      *ORGAO-EXPEDIDOR - TRADUZ ACENTOS E AINDA CONVERTE                  
054400      *PARA MAIUSCULAS (SETPS-004).                                       
054500           MOVE WS-ORGAO-EXPEDIDOR      TO WS-NORM-ENTRADA.               
054600           PERFORM P540-REMOVE-ACENTOS  THRU                              
054700                   P540-REMOVE-ACENTOS-FIM.                               
054800      *PADRONIZA O RG EM CAIXA ALTA, DEPOIS DE JA TER                     
054900      *PASSADO PELA REMOCAO DE ACENTOS.                                   
055000           INSPECT WS-NORM-SAIDA CONVERTING WS-MINUSCULAS TO              
055100                   WS-MAIUSCULAS.                                         
055200           MOVE WS-NORM-SAIDA(1:50)     TO                                
055300                   WS-ORGAO-EXPEDIDOR-NORM.                               
055400       P520-NORMALIZA-ID-FIM.                                             
055500                                                                          
055600      *---------------------------------------------------------          
055700      *REGRA: NORMALIZACAO DE CERTIDAO - SOMENTE MAIUSCULAS, SEM          
055800      *REMOCAO DE ACENTOS. POR NORMA DO CPD (SETPS-004), CAMPOS           
055900      *DE CERTIDAO RECEBEM SOMENTE CONVERSAO DE CAIXA, SEM                
056000      *PASSAR PELA ROTINA DE TRADUCAO DE ACENTOS.                         
056100      *---------------------------------------------------------          
056200       P530-NORMALIZA-CERT.                                               
056300      *COPIA OS QUATRO CAMPOS DE CERTIDAO SEM TRADUZIR                    
056400      *ACENTO.                                                            
056500           MOVE WS-NUM-CERTIDAO         TO WS-NUM-CERTIDAO-NORM.          
056600      *LIVRO, FOLHA E MATRICULA SAO COPIADOS PARA OS                      
056700      *CAMPOS NORM E DEPOIS MAIUSCULIZADOS ABAIXO - NAO                   
056800      *PASSAM POR REMOCAO DE ACENTOS (SAO PRATICAMENTE                    
056900      *NUMERICOS).                                                        
057000           MOVE WS-LIVRO-CERTIDAO       TO WS-LIVRO-CERTIDAO-NORM.        
057100           MOVE WS-FOLHA-CERTIDAO       TO WS-FOLHA-CERTIDAO-NORM.        
057200           MOVE WS-MATRICULA-NASCIMENTO TO WS-MATRIC-NASCTO-NORM.         
057300      *CONVERTE CADA CAMPO PARA MAIUSCULAS, UM A UM.                      
057400           INSPECT WS-NUM-CERTIDAO-NORM                                   
057500                   CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS.             
057600      *MAIUSCULIZA LIVRO, FOLHA E MATRICULA DE NASCIMENTO,                
057700      *UM CAMPO POR VEZ.                                                  
057800           INSPECT WS-LIVRO-CERTIDAO-NORM                                 
057900                   CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS.             
058000           INSPECT WS-FOLHA-CERTIDAO-NORM                                 
058100                   CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS.             
058200           INSPECT WS-MATRIC-NASCTO-NORM                                  
058300                   CONVERTING WS-MINUSCULAS TO WS-MAIUSCULAS.             
058400       P530-NORMALIZA-CERT-FIM.                                           
058500                                                                          
058600      *---------------------------------------------------------          
058700      *REGRA: TRADUCAO DE ACENTOS MAIUSCULOS E REMOCAO DE                 
058800      *APOSTROFO.                                                         
058900      *CARACTERES MINUSCULOS E DEMAIS SIMBOLOS PASSAM SEM                 
059000      *ALTERACAO.                                                         
059100      *---------------------------------------------------------          
059200       P540-REMOVE-ACENTOS.                                               
059300      *LIMPA A SAIDA E O CONTADOR DE POSICAO ANTES DE                     
059400      *COMECAR A TRADUZIR CARACTER A CARACTER.                            
059500           MOVE SPACES                 TO WS-NORM-SAIDA.                  
059600      *WS-NORM-POS-SAI CONTA QUANTOS CARACTERES JA                        
059700      *FORAM GRAVADOS NA SAIDA (APOSTROFOS NAO CONTAM).                   
059800           MOVE ZERO                   TO WS-NORM-POS-SAI.                
059900      *PERCORRE OS 50 CARACTERES DE WS-NORM-ENTRADA, UM A                 
060000      *UM, CHAMANDO P543 PARA CADA POSICAO.                               
060100           PERFORM P543-TRADUZ-CARACTER THRU                              
060200                   P543-TRADUZ-CARACTER-FIM                               
060300                   VARYING WS-NORM-POS-ENT FROM 1 BY 1                    
060400                   UNTIL WS-NORM-POS-ENT > 50.                            
060500       P540-REMOVE-ACENTOS-FIM.                                           
060600                                                                          
060700       P543-TRADUZ-CARACTER.                                              
060800      *PEGA O CARACTER DA POSICAO ATUAL DE WS-NORM-ENTRADA.               
060900           MOVE WS-NORM-ENTRADA(WS-NORM-POS-ENT:1) TO                     
061000                   WS-CARACTER-AUX.                                       
061100      *APOSTROFO (QUOTE) EH DESCARTADO - NAO VAI PARA A                   
061200      *SAIDA (NOME COM APOSTROFO PERDE O CARACTER).                       
061300           IF WS-CARACTER-AUX NOT = QUOTE                                 
061400               SET WS-ACHOU-ACENTO-SIM TO FALSE                           
061500      *PROCURA O CARACTER NA TABELA DE ACENTOS.                           
061600      *COMECA A BUSCA SEMPRE DO PRIMEIRO PAR DA TABELA.                   
061700               SET WS-IDX-AC TO 1                                         
061800      *SE ACHOU, TROCA PELO CARACTER SEM ACENTO.                          
061900               SEARCH WS-ACENTO-ELEM                                      
062000                   WHEN WS-ACENTO-DE (WS-IDX-AC) = WS-CARACTER-AUX        
062100                       MOVE WS-ACENTO-PARA (WS-IDX-AC)                    
062200                            TO WS-CARACTER-AUX                            
062300                       SET WS-ACHOU-ACENTO-SIM TO TRUE                    
062400               END-SEARCH                                                 
062500      *GRAVA O CARACTER (TRADUZIDO OU NAO) NA PROXIMA                     
062600      *POSICAO DA SAIDA.                                                  
062700               ADD 1                    TO WS-NORM-POS-SAI                
062800               MOVE WS-CARACTER-AUX TO                                    
062900                   WS-NORM-SAIDA(WS-NORM-POS-SAI:1)                       
063000           END-IF.                                                        
063100       P543-TRADUZ-CARACTER-FIM.                                          
063200                                                                          
063300      *---------------------------------------------------------          
063400      *REGRA: TIPO DE DOCUMENTO - "C" SE NUM/LIVRO/FOLHA DA               
063500      *CERTIDAO                                                           
063600      *(ANTES DA NORMALIZACAO) ESTIVEREM TODOS PREENCHIDOS, SENAO         
063700      *"M".                                                               
063800      *---------------------------------------------------------          
063900       P550-TIPO-DOCUMENTO.                                               
064000      *SO EH 'C' (CERTIDAO) SE OS TRES CAMPOS DA CERTIDAO                 
064100      *VIEREM PREENCHIDOS; CASO CONTRARIO EH 'M'                          
064200      *(MATRICULA).                                                       
064300           IF WS-NUM-CERTIDAO NOT = SPACES AND                            
064400              WS-LIVRO-CERTIDAO NOT = SPACES AND                          
064500              WS-FOLHA-CERTIDAO NOT = SPACES                              
064600      *TEM LIVRO E FOLHA PREENCHIDOS - DOCUMENTO E                        
064700      *CERTIDAO DE CARTORIO ('C').                                        
064800               MOVE 'C'                 TO WS-TIPO-DOCUMENTO              
064900           ELSE                                                           
065000      *FALTOU LIVRO OU FOLHA - ASSUME MATRICULA DIGITAL                   
065100      *DE NASCIMENTO ('M').                                               
065200               MOVE 'M'                 TO WS-TIPO-DOCUMENTO              
065300           END-IF.                                                        
065400       P550-TIPO-DOCUMENTO-FIM.                                           
065500                                                                          
065600      *---------------------------------------------------------          
065700      *REGRA: CLAUSULA DA ESCOLA TESTE - COD-TITULAR 2603 EH              
065800      *ISENTO DO                                                          
065900      *FILTRO DE NOME CONTENDO 'TESTE'; PARA AS DEMAIS ESCOLAS O          
066000      *ALUNO                                                              
066100      *COM 'TESTE' NO NOME EH REJEITADO, INDEPENDENTE DE (S) OU           
066200      *(N).                                                               
066300      *---------------------------------------------------------          
066400       P560-CLAUSULA-TESTE.                                               
066500      *PARTE DO PRESSUPOSTO QUE A ESCOLA NAO EH TESTE.                    
066600           SET WS-ESCOLA-TESTE-SIM     TO FALSE.                          
066700      *ZERA O CONTADOR DE OCORRENCIAS DE 'TESTE' NO                       
066800      *NOME ANTES DE CADA REGISTRO.                                       
066900           MOVE ZERO                   TO WS-POS-TESTE.                   
067000      *SO PROCURA 'TESTE' NO NOME SE A ESCOLA NAO FOR A                   
067100      *2603 (ESCOLA-TESTE EH ISENTA DO FILTRO).                           
067200           IF WS-COD-TITULAR NOT = 2603                                   
067300      *CONTA QUANTAS VEZES A PALAVRA 'TESTE' APARECE NO                   
067400      *NOME - BASTA UMA OCORRENCIA PARA CARACTERIZAR A                    
067500      *ESCOLA TESTE.                                                      
067600               INSPECT WS-NOME-DEPENDENTE TALLYING WS-POS-TESTE           
067700                       FOR ALL 'TESTE'                                    
067800               IF WS-POS-TESTE > 0                                        
067900                   SET WS-ESCOLA-TESTE-SIM TO TRUE                        
068000               END-IF                                                     
068100           END-IF.                                                        
068200      *ESCOLA-TESTE: REJEITA DIRETO, SEM PASSAR PELA                      
068300      *REGRA DE ELEGIBILIDADE NORMAL.                                     
068400           IF WS-ESCOLA-TESTE-SIM                                         
068500      *NOME DE ESCOLA TESTE REJEITA O REGISTRO DE IMEDIATO,               
068600      *SEM PASSAR PELA REGRA GERAL DE ELEGIBILIDADE.                      
068700               MOVE 'N'                 TO WS-ELEGIVEL                    
068800               MOVE 'NOME-TESTE'        TO WS-MOTIVO-REJEICAO             
068900               ADD 1 TO WS-CONTA-REJEITADOS                               
069000               ADD 1 TO WS-CONTA-REJ-TESTE                                
069100      *DEMAIS ESCOLAS: SEGUE PARA A REGRA NORMAL DE                       
069200      *ELEGIBILIDADE (P570).                                              
069300           ELSE                                                           
069400      *NOME NORMAL - SEGUE PARA A REGRA GERAL DE                          
069500      *ELEGIBILIDADE (DATA E CPF).                                        
069600               PERFORM P570-APURA-ELEGIBILIDADE                           
069700                       THRU P570-APURA-ELEGIBILIDADE-FIM                  
069800           END-IF.                                                        
069900       P560-CLAUSULA-TESTE-FIM.                                           
070000                                                                          
070100      *---------------------------------------------------------          
070200      *REGRA: ELEGIVEL = S SOMENTE SE DATA-VALIDA = S E                   
070300      *CPF-VALIDO = S;                                                    
070400      *CASO CONTRARIO N, COM O(S) MOTIVO(S) DE REJEICAO                   
070500      *ACUMULADO(S).                                                      
070600      *---------------------------------------------------------          
070700       P570-APURA-ELEGIBILIDADE.                                          
070800      *ELEGIVEL SO QUANDO DATA E CPF SAO VALIDOS AO MESMO                 
070900      *TEMPO.                                                             
071000           IF WS-DATA-VALIDA = 'S' AND WS-CPF-VALIDO = 'S'                
071100      *DATA DE NASCIMENTO E CPF VALIDOS - DEPENDENTE                      
071200      *ELEGIVEL PARA O BENEFICIO.                                         
071300               MOVE 'S'                 TO WS-ELEGIVEL                    
071400               ADD 1 TO WS-CONTA-ELEGIVEIS                                
071500           ELSE                                                           
071600      *DATA OU CPF INVALIDOS - REJEITA E REGISTRA O                       
071700      *MOTIVO NO CAMPO WS-MOTIVO-REJEICAO.                                
071800               MOVE 'N'                 TO WS-ELEGIVEL                    
071900               ADD 1 TO WS-CONTA-REJEITADOS                               
072000      *ACUMULA 'DATA-INVALIDA' NO MOTIVO QUANDO A DATA                    
072100      *FALHOU.                                                            
072200               IF WS-DATA-VALIDA NOT = 'S'                                
072300      *DATA DE NASCIMENTO NAO PASSOU NO P500.                             
072400                   MOVE 'DATA-INVALIDA'  TO WS-MOTIVO-REJEICAO            
072500                   ADD 1 TO WS-CONTA-REJ-DATA                             
072600               END-IF                                                     
072700      *ACUMULA 'CPF-INVALIDO', CONCATENANDO COM O MOTIVO                  
072800      *JA EXISTENTE QUANDO OS DOIS FALHARAM (VIDE                         
072900      *SETPS-072).                                                        
073000               IF WS-CPF-VALIDO NOT = 'S'                                 
073100                   IF WS-MOTIVO-REJEICAO = SPACES                         
073200      *SO O CPF FALHOU - GRAVA O MOTIVO ISOLADO.                          
073300                       MOVE 'CPF-INVALIDO' TO WS-MOTIVO-REJEICAO          
073400                   ELSE                                                   
073500      *CONCATENA OS DOIS MOTIVOS COM UM HIFEN NO MEIO.                    
073600                       STRING WS-MOTIVO-REJEICAO                          
073700                              DELIMITED BY SPACE                          
073800      *DATA E CPF FALHARAM JUNTOS - CONCATENA OS DOIS                     
073900      *MOTIVOS COM HIFEN.                                                 
074000                              '-CPF-INVALIDO' DELIMITED BY SIZE           
074100                              INTO WS-MOTIVO-REJEICAO                     
074200                   END-IF                                                 
074300                   ADD 1 TO WS-CONTA-REJ-CPF                              
074400               END-IF                                                     
074500           END-IF.                                                        
074600       P570-APURA-ELEGIBILIDADE-FIM.                                      
074700                                                                          
074800      *---------------------------------------------------------          
074900      *APURA O ANO ATUAL A PARTIR DA DATA DO SISTEMA, COM JANELA          
075000      *DE SECULO (ANOS 00-49 = 2000-2049, ANOS 50-99 = 1950-1999).        
075100      *---------------------------------------------------------          
075200       P480-CALCULA-ANO-ATUAL.                                            
075300      *LE A DATA DO SISTEMA OPERACIONAL (AAMMDD).                         
075400           ACCEPT WS-DATA-SISTEMA FROM DATE.                              
075500      *ANOS 00-49 SAO DO SECULO XXI, 50-99 DO SECULO XX.                  
075600           IF WS-SIS-ANO < 50                                             
075700      *ANO-2 DIGITOS DE 00 A (WS-ANO-NUM-LIMITE) CAI NO                   
075800      *SECULO XXI.                                                        
075900               COMPUTE WS-ANO-ATUAL = 2000 + WS-SIS-ANO                   
076000           ELSE                                                           
076100      *ANO-2 DIGITOS MAIOR CAI NO SECULO XX - MESMA JANELA                
076200      *DEFINIDA NA VIRADA DO ANO 2000 (SETPS-118).                        
076300               COMPUTE WS-ANO-ATUAL = 1900 + WS-SIS-ANO                   
076400           END-IF.                                                        
076500       P480-CALCULA-ANO-ATUAL-FIM.                                        
076600                                                                          
076700       P800-ERRO.                                                         
076800      *MENSAGEM GENERICA DE ERRO PARA O OPERADOR.                         
076900           DISPLAY 'ERRO NO PROCESSAMENTO DE ARQUIVO.'                    
077000           END-DISPLAY.                                                   
077100      *MOSTRA OS FILE-STATUS DE ENTRADA E SAIDA PARA                      
077200      *AJUDAR NO DIAGNOSTICO.                                             
077300           DISPLAY 'FILE STATUS ENTRADA: ' WS-FS-IN                       
077400                   ' SAIDA: ' WS-FS-OUT                                   
077500           END-DISPLAY.                                                   
077600      *ENCERRA O JOB DE FORMA CONTROLADA, EMITINDO OS                     
077700      *TOTAIS JA APURADOS ATE O PONTO DA FALHA.                           
077800           PERFORM P900-FINALIZA  THRU P900-FINALIZA-FIM.                 
077900       P800-ERRO-FIM.                                                     
078000                                                                          
078100       P900-FINALIZA.                                                     
078200      *TOTAIS DE CONTROLE PARA O RODAPE DO RELATORIO                      
078300      *(VIDE SETPS-090).                                                  
078400           DISPLAY 'RECORDS-LIDOS......: ' WS-CONTA-LIDOS                 
078500           END-DISPLAY.                                                   
078600      *TOTAL DE DEPENDENTES QUE PASSARAM PELA REGRA DE                    
078700      *ELEGIBILIDADE (P570) COM ELEGIVEL = 'S'.                           
078800           DISPLAY 'RECORDS-ELEGIVEIS..: ' WS-CONTA-ELEGIVEIS             
078900           END-DISPLAY.                                                   
079000      *TOTAL GERAL DE REJEITADOS - SOMA DOS TRES                          
079100      *MOTIVOS ABAIXO.                                                    
079200           DISPLAY 'RECORDS-REJEITADOS.: ' WS-CONTA-REJEITADOS            
079300           END-DISPLAY.                                                   
079400      *REJEITADOS POR FALHA NA REGRA VERIFICADATA.                        
079500           DISPLAY '  REJ. DATA-INVALIDA: ' WS-CONTA-REJ-DATA             
079600           END-DISPLAY.                                                   
079700      *REJEITADOS POR FALHA NA REGRA VERIFICACPF.                         
079800           DISPLAY '  REJ. CPF-INVALIDO.: ' WS-CONTA-REJ-CPF              
079900           END-DISPLAY.                                                   
080000      *REJEITADOS PELA CLAUSULA DA ESCOLA TESTE.                          
080100           DISPLAY '  REJ. NOME-TESTE...: ' WS-CONTA-REJ-TESTE            
080200           END-DISPLAY.                                                   
080300      *MENSAGEM DE FIM NO CONSOLE/LOG DO JOB.                             
080400           DISPLAY 'NTALUVAL - FIM DO PROCESSAMENTO.'                     
080500           END-DISPLAY.                                                   
080600      *GOBACK DEVOLVE O CONTROLE AO SISTEMA OPERACIONAL.                  
080700           GOBACK.                                                        
080800       P900-FINALIZA-FIM.                                                 
080900                                                                          
081000       END PROGRAM NTALUVAL.                                              
081100                                                                          
