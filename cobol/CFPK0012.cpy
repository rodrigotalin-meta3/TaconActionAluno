000100      ************************************************************        
000200      * Copybook:  CFPK0012                                               
000300      * Author:    E.PINHEIRO                                             
000400      * Date:      20/03/1986                                             
000500      * Purpose:   LAYOUT DO REGISTRO DE RECEPCAO DE ARQUIVOS SEC/        
000600      *            (ARQUIVO-SEC-SMEC-REC) PARA FINS DE CONFERENCIA        
000700      * Used by:   NTARQLIS                                               
000800      ************************************************************        
000900      *CHANGE LOG                                                         
001000      *DATA       INICIAIS  CHAMADO    DESCRICAO                          
001100      *20/03/1986 EP        SETPS-002  LAYOUT ORIGINAL.                   
001200      *09/11/1998 ACL       SETPS-118  REVISAO GERAL AMBIENTE ANO         
001300      *                                2000.                              
001400      *12/11/1998 ACL      SETPS-118  RETIRADO FILLER DE FIM DE           
001500      *                                REG. TAMANHO EXATO 105, SEM        
001600      *                                SOBRA.                             
001700      *14/02/2001 ACL      SETPS-132  CONFIRMADO QUE O LAYOUT             
001800      *                                CONTINUA COM 105 POSICOES,         
001900      *                                SEM ALTERACAO DE CAMPOS.           
002000      *19/07/2006 RMS      SETPS-201  REVISAO GERAL DE                    
002100      *                                COMENTARIOS, SEM MUDANCA DE        
002200      *                                LAYOUT.                            
002300      ************************************************************        
002400       01  ARQUIVO-SEC-SMEC-REC.                                          
002500           03 NOME-ARQUIVO             PIC X(80).                         
002600           03 DATA-RECEBIMENTO         PIC X(19).                         
002700      *QUANTIDADE DE ALUNOS DO ARQUIVO - SOMADA AO TOTAL                  
002800      *GERAL PELO NTARQLIS.                                               
002900           03 QUANTIDADE-ALUNOS        PIC 9(06).                         
