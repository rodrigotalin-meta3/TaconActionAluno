000100      ************************************************************        
000200      * Copybook:  CFPK0013                                               
000300      * Author:    E.PINHEIRO                                             
000400      * Date:      20/03/1986                                             
000500      * Purpose:   LAYOUT DO REGISTRO DE ALUNO SEM DOCUMENTO RG           
000600      *            (ALUNO-SEM-RG-REC) PARA LISTAGEM DE PENDENCIAS.        
000700      * Used by:   NTALURGL                                               
000800      ************************************************************        
000900      *CHANGE LOG                                                         
001000      *DATA       INICIAIS  CHAMADO    DESCRICAO                          
001100      *20/03/1986 EP        SETPS-002  LAYOUT ORIGINAL.                   
001200      *09/11/1998 ACL       SETPS-118  REVISAO GERAL AMBIENTE ANO         
001300      *                                2000.                              
001400      *12/11/1998 ACL      SETPS-118  RETIRADO FILLER DE FIM DE           
001500      *                                REG. TAMANHO EXATO 139, SEM        
001600      *                                SOBRA.                             
001700      *14/02/2001 ACL      SETPS-132  CONFIRMADO QUE O LAYOUT             
001800      *                                CONTINUA COM 139 POSICOES,         
001900      *                                SEM ALTERACAO DE CAMPOS.           
002000      *19/07/2006 RMS      SETPS-201  REVISAO GERAL DE                    
002100      *                                COMENTARIOS, SEM MUDANCA DE        
002200      *                                LAYOUT.                            
002300      ************************************************************        
002400       01  ALUNO-SEM-RG-REC.                                              
002500           03 COD-DEPENDENTE           PIC 9(09).                         
002600      *MATRICULA DO DEPENDENTE NA ESCOLA.                                 
002700           03 MATRICULA                PIC X(20).                         
002800           03 NOME-DEPENDENTE          PIC X(100).                        
002900           03 DATA-NASCIMENTO          PIC X(10).                         
